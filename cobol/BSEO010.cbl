000100******************************************************************
000200***  RQ88231 12/03/26 AGL EVALUACION DE EXPRESIONES             *
000300******************************************************************
000400*IDAPL*BSE
000500*OBJET***********************************************************
000600*OBJET* OPERACION EVALUARFORMULAELEMENTODATO             *
000700*OBJET***********************************************************
000800*=======================*
000900 IDENTIFICATION DIVISION.
001000*=======================*
001100 PROGRAM-ID. BSEO010.
001200 AUTHOR. P A MEZA H.
001300 INSTALLATION. BSE - BANCO - AREA INTEGRACION DE SISTEMAS.
001400 DATE-WRITTEN. 1987-04-14.
001500 DATE-COMPILED.
001600 SECURITY. USO INTERNO BSE - PROHIBIDA SU DISTRIBUCION.
001700*-----------------------------------------------------------------
001800* BSEO010  -  EVALUAR LA FORMULA DE UN ELEMENTO DE DATO PARA UNA
001900* UBICACION/PERIODO/TIPO DE UBICACION DADOS. SUBRUTINA LLAMADA
002000* (CALL) POR BSEO011 (CALCULO DE PARCIALES). RECIBE LA TABLA DE
002100* EXPRESIONES Y LA TABLA DE VALORES YA CARGADAS EN MEMORIA POR
002200* EL PROGRAMA LLAMADOR Y DEVUELVE EL PAR ESTADO/VALOR.
002300*
002400* LIMITES DE ALCANCE DE ESTA VERSION (VER RQ-88231):
002500*  - TIPO CADENA (S): SOLO SUSTITUCION DIRECTA DE UN PLACEHOLDER
002600*    O TEXTO LITERAL SIN PLACEHOLDERS. NO HAY CONCATENACION.
002700*  - TIPO FECHA (D): SOLO PASO DIRECTO DE UN PLACEHOLDER. NO HAY
002800*    ARITMETICA DE FECHAS.
002900*  - TIPO NUMERO (N): UN SOLO OPERADOR BINARIO (+ - * /) ENTRE
003000*    DOS OPERANDOS, O UN OPERANDO SUELTO.
003100*  - TIPO LOGICO (B): UN SOLO OPERADOR (AND/OR) ENTRE DOS
003200*    OPERANDOS 'T'/'F', O UN OPERANDO SUELTO.
003300*-----------------------------------------------------------------
003400* HISTORIA DE CAMBIOS
003500*-------|----------|-----|------------------------------------
003600* G.00.00|1987-04-14| PAMH | ESTRUCTURA INICIAL - PROY. BSE
003700* G.00.01|1991-02-20| JCV  | AGREGADO TIPO LOGICO A LA EVALUACION
003800* G.01.00|1994-11-03| RQF  | AMPLIACION A 4 DECIMALES EN CALCULO
003900* G.01.01|1998-12-09| PAMH | REVISION Y2K DE CAMPOS DE FECHA
004000* G.02.00|2026-03-12| AGL  | RQ-88231 REESCRITURA COMO EVALUADOR
004100*        |          |     | DE EXPRESIONES $ID PARA EL NUEVO
004200*        |          |     | MOTOR DE CALCULO DE PARCIALES
004300* G.02.01|2026-05-06| AGL  | RQ-88677 TOPE DE 40 PLACEHOLDERS
004400* G.02.02|2026-06-18| AGL  | RQ-88910 1200-RESOLVER-PLACEHOLDER
004500*        |          |     | SE COLGABA CON FORMULAS CON $ID -
004600*        |          |     | LA COPY BSEL0EXT SE INVOCA AHORA
004700*        |          |     | CON PERFORM THRU EXPLICITO
004800* G.02.03|2026-07-24| AGL  | RQ-89042 SACADO EL FILTRO DE CLASE
004900*        |          |     | 'NOR' DE 1400 (MUERTO - NUNCA SE
005000*        |          |     | LLAMABA CON ESA CLASE) Y EL PARAMETRO
005100*        |          |     | WE-TAB-EXPR QUE SOLO SERVIA PARA ESO.
005200*        |          |     | TAMBIEN SE SACARON WE-RC/WE-BLANCO Y
005300*        |          |     | C01 IS TOP-OF-FORM (RESABIO DE CICS/
005400*        |          |     | IMPRESORA, ESTE PROCESO ES BATCH)
005500* G.02.04|2026-07-24| AGL  | RQ-89042 CONTADORES/INDICES/SWITCHES
005600*        |          |     | DE TRABAJO PASADOS A NIVEL 77
005700*-------|----------|-----|------------------------------------
005800*-----------------------------------------------------------------
005900*====================*
006000 ENVIRONMENT DIVISION.
006100*====================*
006200*=====================*
006300 CONFIGURATION SECTION.
006400*=====================*
006500 SPECIAL-NAMES.
006600     CLASS BSE-CLASE-DIGITO IS '0' THRU '9'
006700     UPSI-0 ON STATUS IS WX-TRAZA-ACTIVA.
006800*=============*
006900 DATA DIVISION.
007000*=============*
007100*=======================*
007200 WORKING-STORAGE SECTION.
007300*=======================*
007400 01  WE-ESPECIALES.
007500     02  FILLER                  PIC X(12)  VALUE SPACES.
007600*---------- TABLA DE MENSAJES DE TRAZA -----------*
007700 01  WT01-TABLA-MENSAJES.
007800     02  FILLER  PIC X(58)  VALUE
007900     '001 EVALUACION VALIDA                             BSEO010 '.
008000     02  FILLER  PIC X(58)  VALUE
008100     '002 EXPRESION EN BLANCO                           BSEO010 '.
008200     02  FILLER  PIC X(58)  VALUE
008300     '003 DATO REFERENCIADO NO DISPONIBLE               BSEO010 '.
008400     02  FILLER  PIC X(58)  VALUE
008500     '004 ERROR DE CALCULO O TIPO INCOMPATIBLE          BSEO010 '.
008600     02  FILLER  PIC X(58)  VALUE
008700     '005 DIVISION POR CERO                             BSEO010 '.
008800 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
008900     02  FILLER  OCCURS   5  TIMES.
009000         04  WT01-COD-MSG        PIC 9(03).
009100         04  FILLER              PIC X(01).
009200         04  WT01-TXT-MSG.
009300             06  WT01-MSG-DSC    PIC X(45).
009400             06  WT01-MSG-PRG    PIC X(09).
009500*------ AREA DE TRABAJO PARA EXTRAER PLACEHOLDERS ---------*
009600 01  WE-EXPR-TEXTO           PIC X(200).
009700 01  WE-TAB-PLACEHOLDER-AREA.
009800     02  WE-TAB-PLACEHOLDER OCCURS 40 TIMES PIC 9(09).
009900 77  WE-CANT-PLACEHOLDER     PIC S9(04) COMP.
010000 77  WE-PL-INDICE           PIC S9(04) COMP.
010100 77  WE-PL-INDICE2          PIC S9(04) COMP.
010200 77  WE-PL-ACUM             PIC 9(09).
010300 77  WE-PL-DIGITO           PIC 9(01).
010400 77  WE-SW-YA-EXISTE        PIC X(01).
010500*------- AREA DE BUSQUEDA EN LA TABLA DE VALORES ----------*
010600 77  WE-VAL-CLAVE-ID        PIC 9(09).
010700 77  WE-VAL-CLAVE-LOC       PIC 9(09).
010800 77  WE-VAL-CLAVE-PER       PIC 9(06).
010900 77  WE-VAL-SW-ENCONTRO     PIC X(01).
011000     88  WE-VAL-ENCONTRO         VALUE 'S'.
011100     88  WE-VAL-NO-ENCONTRO      VALUE 'N'.
011200*-- TABLA PARALELA DE VALORES YA RESUELTOS POR PLACEHOLDER -*
011300 01  WE-TAB-RESUELTO-AREA.
011400     02  WE-TAB-RESUELTO  OCCURS 40 TIMES.
011500         03  WE-RES-NUMERO       PIC S9(13)V9(4).
011600         03  WE-RES-TEXTO        PIC X(100).
011700         03  WE-RES-BOOLEANO     PIC X(01).
011800         03  WE-RES-FECHA        PIC 9(08).
011900         03  FILLER              PIC X(05).
012000 77  WE-SW-ALGO-FALTA        PIC X(01).
012100     88  WE-HAY-DATO-FALTANTE     VALUE 'S'.
012200     88  WE-TODO-DISPONIBLE       VALUE 'N'.
012300*------- AREA DE SUSTITUCION Y CALCULO DE LA FORMULA ------*
012400 01  WE-EXPR-SUSTITUIDA      PIC X(200).
012500 01  WE-EXPR-SUST-PARTIDO  REDEFINES  WE-EXPR-SUSTITUIDA.
012600     02  WE-SUST-MITAD-IZQ       PIC X(100).
012700     02  WE-SUST-MITAD-DER       PIC X(100).
012800 77  WE-SUST-PUNTERO         PIC S9(04) COMP.
012900 77  WE-BUF-NUM17            PIC X(17).
013000 77  WE-BUF-FECHA8           PIC X(08).
013100 77  WE-BOOL-RESULT          PIC X(01).
013200*-- VISTA NUMERICA DE UN OPERANDO (ENTERA/DECIMAL) --------*
013300 01  WE-OPERANDO-1           PIC S9(13)V9(4).
013400 01  WE-OP1-VISTA  REDEFINES  WE-OPERANDO-1.
013500     02  WE-OP1-ENTERA           PIC 9(13).
013600     02  WE-OP1-DECIMAL          PIC 9(04).
013700 01  WE-OPERANDO-2           PIC S9(13)V9(4).
013800 01  WE-TOK-N1               PIC X(17).
013900 01  WE-TOK-NOP              PIC X(03).
014000 01  WE-TOK-N2               PIC X(17).
014100 01  WE-TOK-B1               PIC X(01).
014200 01  WE-TOK-BOP              PIC X(03).
014300 01  WE-TOK-B2               PIC X(01).
014400*==================*
014500 LINKAGE SECTION.
014600*==================*
014700*-------- AREA DE COMUNICACION CON EL PROGRAMA LLAMADOR ---*
014800 01  LK-EVAL-AREA.
014900     02  LK-EVAL-DATA-ID         PIC 9(09).
015000     02  LK-EVAL-LOCATION-ID     PIC 9(09).
015100     02  LK-EVAL-PERIOD-ID       PIC 9(06).
015200     02  LK-EVAL-LOC-TYPE        PIC X(10).
015300     02  LK-EVAL-TIPO-EXPR       PIC X(01).
015400         88  LK-TIPO-NUMERO           VALUE 'N'.
015500         88  LK-TIPO-CADENA           VALUE 'S'.
015600         88  LK-TIPO-LOGICO           VALUE 'B'.
015700         88  LK-TIPO-FECHA            VALUE 'D'.
015800     02  LK-EVAL-TEXTO-EXPR      PIC X(200).
015900     02  LK-EVAL-STATUS          PIC X(20).
016000         88  LK-EVAL-ES-VALIDO   VALUE 'VALID               '.
016100         88  LK-EVAL-FALTA-EXPR
016200                 VALUE 'MISSING_EXPRESSION  '.
016300         88  LK-EVAL-FALTA-DATO
016400                 VALUE 'MISSING_DATA_ELEMENT'.
016500         88  LK-EVAL-ES-ERROR    VALUE 'ERROR               '.
016600     02  LK-EVAL-NUMERO          PIC S9(13)V9(4).
016700     02  LK-EVAL-TEXTO-RESULT    PIC X(100).
016800*----- TABLA DE VALORES CARGADA Y MANTENIDA POR BSEO011 ---*
016900 01  WE-CANT-VALOR           PIC S9(04) COMP.
017000 01  WE-TAB-VALOR.
017100     02  WE-FILA-VALOR  OCCURS 1 TO 3000 TIMES
017200             DEPENDING ON WE-CANT-VALOR
017300             INDEXED BY WX-IDX-VALOR.
017400         03  TB-VAL-DATA-ID      PIC 9(09).
017500         03  TB-VAL-LOCATION-ID  PIC 9(09).
017600         03  TB-VAL-PERIOD-ID    PIC 9(06).
017700         03  TB-VAL-STATUS       PIC X(01).
017800         03  TB-VAL-NUMBER       PIC S9(13)V9(4).
017900         03  TB-VAL-TEXT         PIC X(100).
018000         03  TB-VAL-BOOLEAN      PIC X(01).
018100         03  TB-VAL-DATE         PIC 9(08).
018200*==================*
018300 PROCEDURE DIVISION
018400     USING  LK-EVAL-AREA
018500            WE-CANT-VALOR   WE-TAB-VALOR.
018600*==================*
018700*------------*
018800 0000-MAIN.
018900*------------*
019000     PERFORM 0100-INICIAR-RUTINA.
019100     PERFORM 0200-PROCESAR-RUTINA.
019200     PERFORM 0900-TERMINAR-RUTINA.
019300*-----------------------*
019400 0100-INICIAR-RUTINA.
019500*-----------------------*
019600     MOVE SPACES             TO LK-EVAL-STATUS.
019700     MOVE ZEROS              TO LK-EVAL-NUMERO.
019800     MOVE SPACES             TO LK-EVAL-TEXTO-RESULT.
019900     MOVE 'N'                TO WE-SW-ALGO-FALTA.
020000*------------------------*
020100 0200-PROCESAR-RUTINA.
020200*------------------------*
020300     PERFORM 1000-EVALUAR-EXPRESION THRU 1000-EXIT.
020400     PERFORM 5000-FIN-EVALUACION.
020500*---------*
020600 0900-TERMINAR-RUTINA.
020700*---------*
020800     GOBACK.
020900*----------------------------------------------------------------
021000* 1000-EVALUAR-EXPRESION - ORQUESTA LAS REGLAS 1 A 7 Y 10 PARA UNA
021100* SOLA FORMULA. G.02.00 2026-03-12 AGL RQ-88231.
021200*---------------------------*
021300 1000-EVALUAR-EXPRESION.
021400*---------------------------*
021500     MOVE LK-EVAL-TEXTO-EXPR TO WE-EXPR-TEXTO.
021600     IF WE-EXPR-TEXTO = SPACES
021700        MOVE 'MISSING_EXPRESSION  ' TO LK-EVAL-STATUS
021800        PERFORM 1900-FIJAR-NULO
021900        GO TO 1000-EXIT
022000     END-IF.
022100     PERFORM 1200-RESOLVER-PLACEHOLDER THRU 1200-EXIT.
022200     IF WE-HAY-DATO-FALTANTE
022300        MOVE 'MISSING_DATA_ELEMENT' TO LK-EVAL-STATUS
022400        PERFORM 1900-FIJAR-NULO
022500        GO TO 1000-EXIT
022600     END-IF.
022700     PERFORM 1300-SUSTITUIR-PLACEHOLDERS THRU 1300-EXIT.
022800     PERFORM 1500-CALCULAR-VALOR THRU 1500-EXIT.
022900*-----------*
023000 1000-EXIT.
023100*-----------*
023200     EXIT.
023300*----------------------------------------------------------------
023400* 1200-RESOLVER-PLACEHOLDER - EXTRAE LOS $ID DE LA FORMULA (VIA
023500* 8100-EXTRAER-PLACEHOLDERS, COPY BSEL0EXT) Y VALIDA CADA UNO
023600* CONTRA LA CLASE Y LA TABLA DE VALORES (REGLAS 3 Y 5).
023700* G.02.02 2026-06-18 AGL RQ-88910 SE LLAMA AL FRAGMENTO CON
023800* PERFORM THRU EN VEZ DE CAER EN EL POR ARRASTRE - VER NOTA
023900* DELANTE DE LA COPY MAS ABAJO.
024000*------------------------------*
024100 1200-RESOLVER-PLACEHOLDER.
024200*------------------------------*
024300     MOVE 'N'                TO WE-SW-ALGO-FALTA.
024400     PERFORM 8100-EXTRAER-PLACEHOLDERS THRU 8100-EXIT.
024500     IF WE-CANT-PLACEHOLDER = 0
024600        GO TO 1200-EXIT
024700     END-IF.
024800     MOVE 1                  TO WE-PL-INDICE.
024900*---------------------*
025000 1210-RESOLVER-UNO.
025100*---------------------*
025200     IF WE-PL-INDICE > WE-CANT-PLACEHOLDER
025300        GO TO 1200-EXIT
025400     END-IF.
025500     PERFORM 1400-VALIDAR-DISPONIBILIDAD THRU 1400-EXIT.
025600     ADD 1                   TO WE-PL-INDICE.
025700     GO TO 1210-RESOLVER-UNO.
025800*-----------*
025900 1200-EXIT.
026000*-----------*
026100     EXIT.
026200*----------------------------------------------------------------
026300* LA COPY BSEL0EXT SE UBICA AQUI, FUERA DEL FLUJO DE
026400* 1200-RESOLVER-PLACEHOLDER, PORQUE TRAE SUS PROPIOS PARRAFOS
026500* (8100/8200/8300). SI EL CODIGO DEL LLAMADOR QUEDARA A
026600* CONTINUACION DE LA COPY, EL COMPILADOR LO ANEXARIA A LA COLA
026700* DE 8300-EXIT Y SE REEJECUTARIA POR CADA $ HALLADO EN EL
026800* BARRIDO INTERNO DEL FRAGMENTO (INCIDENTE RQ-88910). POR ESO
026900* EL PARRAFO 1200 LO INVOCA CON SU PROPIO PERFORM THRU.
027000     COPY BSEL0EXT.
027100*----------------------------------------------------------------
027200* 1400-VALIDAR-DISPONIBILIDAD - UN PLACEHOLDER SE DA POR RESUELTO
027300* SOLO SI EXISTE EN LA TABLA DE VALORES PARA LA UBICACION/PERIODO
027400* PEDIDOS Y SU ESTADO NO ES 'N' - NO DISPONIBLE (REGLA 5).
027500* G.02.03 2026-07-24 AGL RQ-89042 SE SACO DE ACA EL FILTRO DE
027600* CLASE 'NOR' (REGLA 3, COPY BSEL0BUS) - EN LA CADENA DE
027700* CALCULO DE PARCIALES BSEO011 SIEMPRE EVALUA CON CLASE
027800* CUALQUIERA, EL FILTRO NUNCA SE EJECUTABA. LA REGLA 3 PARA
027900* CLASE NORMALIZADA LA APLICA BSEO012 (8430-ES-NORMALIZADO)
028000* SOBRE SU PROPIA TABLA, QUE ES DONDE EL RQ-88231 LA NECESITA.
028100*---------------------------------*
028200 1400-VALIDAR-DISPONIBILIDAD.
028300*---------------------------------*
028400     MOVE WE-TAB-PLACEHOLDER (WE-PL-INDICE) TO WE-VAL-CLAVE-ID.
028500     MOVE LK-EVAL-LOCATION-ID TO WE-VAL-CLAVE-LOC.
028600     MOVE LK-EVAL-PERIOD-ID  TO WE-VAL-CLAVE-PER.
028700     PERFORM 8410-BUSCAR-VALOR THRU 8410-EXIT.
028800     IF WE-VAL-NO-ENCONTRO
028900        MOVE 'S'             TO WE-SW-ALGO-FALTA
029000        GO TO 1400-EXIT
029100     END-IF.
029200     IF TB-VAL-STATUS (WX-IDX-VALOR) = 'N'
029300        MOVE 'S'             TO WE-SW-ALGO-FALTA
029400        GO TO 1400-EXIT
029500     END-IF.
029600     MOVE TB-VAL-NUMBER  (WX-IDX-VALOR)
029700                             TO WE-RES-NUMERO   (WE-PL-INDICE).
029800     MOVE TB-VAL-TEXT    (WX-IDX-VALOR)
029900                             TO WE-RES-TEXTO    (WE-PL-INDICE).
030000     MOVE TB-VAL-BOOLEAN (WX-IDX-VALOR)
030100                             TO WE-RES-BOOLEANO (WE-PL-INDICE).
030200     MOVE TB-VAL-DATE    (WX-IDX-VALOR)
030300                             TO WE-RES-FECHA    (WE-PL-INDICE).
030400*-----------*
030500 1400-EXIT.
030600*-----------*
030700     EXIT.
030800*----------------------------------------------------------------
030900* 8410-BUSCAR-VALOR - BUSCA EN LA TABLA DE VALORES LA FILA DEL
031000* DATO/UBICACION/PERIODO PEDIDO, AL ESTILO BUSCA-MONEDA.
031100* G.02.00 2026-03-12 AGL RQ-88231.
031200*-------------------*
031300 8410-BUSCAR-VALOR.
031400*-------------------*
031500     SET  WX-IDX-VALOR       TO 1.
031600     SEARCH  WE-FILA-VALOR  AT  END
031700             MOVE 'N'         TO  WE-VAL-SW-ENCONTRO
031800     WHEN     TB-VAL-DATA-ID     (WX-IDX-VALOR) = WE-VAL-CLAVE-ID
031900      AND     TB-VAL-LOCATION-ID (WX-IDX-VALOR) = WE-VAL-CLAVE-LOC
032000      AND     TB-VAL-PERIOD-ID   (WX-IDX-VALOR) = WE-VAL-CLAVE-PER
032100             MOVE 'S'         TO  WE-VAL-SW-ENCONTRO.
032200*-----------*
032300 8410-EXIT.
032400*-----------*
032500     EXIT.
032600*----------------------------------------------------------------
032700* 1300-SUSTITUIR-PLACEHOLDERS - RECORRE LA FORMULA CARACTER POR
032800* CARACTER, COPIANDO TAL CUAL LO QUE NO ES '$' Y REEMPLAZANDO CADA
032900* $ID POR EL VALOR YA RESUELTO EN WE-TAB-RESUELTO (REGLA 2). LOS
033000* VALORES NUMERICOS Y DE FECHA SE COPIAN EN CRUDO (SIN PUNTO
033100* DECIMAL, DE ANCHO FIJO) PARA PODER SEPARARLOS LUEGO POR BLANCOS
033200* SIN NECESITAR FUNCIONES INTRINSECAS DE CONVERSION.
033300*----------------------------------*
033400 1300-SUSTITUIR-PLACEHOLDERS.
033500*----------------------------------*
033600     MOVE 1                  TO WE-PL-INDICE.
033700     MOVE 1                  TO WE-SUST-PUNTERO.
033800     MOVE SPACES             TO WE-EXPR-SUSTITUIDA.
033900*----------------------------------*
034000 1310-SIGUIENTE-CARACTER-SUST.
034100*----------------------------------*
034200     IF WE-PL-INDICE > 200
034300        GO TO 1300-EXIT
034400     END-IF.
034500     IF WE-EXPR-TEXTO (WE-PL-INDICE:1) = '$'
034600        PERFORM 8200-LEER-PLACEHOLDER THRU 8200-EXIT
034700        PERFORM 1320-ESCRIBIR-VALOR-RESUELTO THRU 1320-EXIT
034800     ELSE
034900        IF WE-SUST-PUNTERO <= 200
035000           MOVE WE-EXPR-TEXTO (WE-PL-INDICE:1)
035100               TO WE-EXPR-SUSTITUIDA (WE-SUST-PUNTERO:1)
035200           ADD 1             TO WE-SUST-PUNTERO
035300        END-IF
035400        ADD 1                TO WE-PL-INDICE
035500     END-IF.
035600     GO TO 1310-SIGUIENTE-CARACTER-SUST.
035700*-----------*
035800 1300-EXIT.
035900*-----------*
036000     EXIT.
036100*----------------------------------------------------------------
036200* 1320-ESCRIBIR-VALOR-RESUELTO - UBICA EL PLACEHOLDER RECIEN LEIDO
036300* (WE-PL-ACUM) EN LA TABLA PARALELA WE-TAB-RESUELTO Y ANEXA SU
036400* VALOR A LA FORMULA SUSTITUIDA SEGUN EL TIPO DE LA EXPRESION.
036500*--------------------------------*
036600 1320-ESCRIBIR-VALOR-RESUELTO.
036700*--------------------------------*
036800     MOVE 1                  TO WE-PL-INDICE2.
036900*-------------------*
037000 1321-BUSCAR-SLOT.
037100*-------------------*
037200     IF WE-PL-INDICE2 > WE-CANT-PLACEHOLDER
037300        GO TO 1320-EXIT
037400     END-IF.
037500     IF WE-TAB-PLACEHOLDER (WE-PL-INDICE2) = WE-PL-ACUM
037600        GO TO 1322-COPIAR-VALOR
037700     END-IF.
037800     ADD 1                   TO WE-PL-INDICE2.
037900     GO TO 1321-BUSCAR-SLOT.
038000*--------------------*
038100 1322-COPIAR-VALOR.
038200*--------------------*
038300     EVALUATE TRUE
038400        WHEN LK-TIPO-NUMERO
038500           MOVE WE-RES-NUMERO (WE-PL-INDICE2) TO WE-BUF-NUM17
038600           STRING WE-BUF-NUM17 DELIMITED BY SIZE
038700               INTO WE-EXPR-SUSTITUIDA
038800               WITH POINTER WE-SUST-PUNTERO
038900           END-STRING
039000        WHEN LK-TIPO-CADENA
039100           STRING WE-RES-TEXTO (WE-PL-INDICE2) DELIMITED BY SIZE
039200               INTO WE-EXPR-SUSTITUIDA
039300               WITH POINTER WE-SUST-PUNTERO
039400           END-STRING
039500        WHEN LK-TIPO-LOGICO
039600           STRING WE-RES-BOOLEANO (WE-PL-INDICE2)
039700               DELIMITED BY SIZE
039800               INTO WE-EXPR-SUSTITUIDA
039900               WITH POINTER WE-SUST-PUNTERO
040000           END-STRING
040100        WHEN LK-TIPO-FECHA
040200           MOVE WE-RES-FECHA (WE-PL-INDICE2) TO WE-BUF-FECHA8
040300           STRING WE-BUF-FECHA8 DELIMITED BY SIZE
040400               INTO WE-EXPR-SUSTITUIDA
040500               WITH POINTER WE-SUST-PUNTERO
040600           END-STRING
040700     END-EVALUATE.
040800*-----------*
040900 1320-EXIT.
041000*-----------*
041100     EXIT.
041200*----------------------------------------------------------------
041300* 1500-CALCULAR-VALOR - APLICA EL OPERADOR DE LA FORMULA YA CON
041400* LOS PLACEHOLDERS SUSTITUIDOS, SEGUN EL TIPO DE DATO (REGLA 6).
041500* LOS COMPUTE DE TIPO NUMERO LLEVAN ROUNDED (REGLA 7).
041600*-----------------------*
041700 1500-CALCULAR-VALOR.
041800*-----------------------*
041900     EVALUATE TRUE
042000        WHEN LK-TIPO-NUMERO
042100           PERFORM 1510-CALCULAR-NUMERO THRU 1510-EXIT
042200        WHEN LK-TIPO-CADENA
042300           PERFORM 1520-CALCULAR-CADENA THRU 1520-EXIT
042400        WHEN LK-TIPO-LOGICO
042500           PERFORM 1530-CALCULAR-LOGICO THRU 1530-EXIT
042600        WHEN LK-TIPO-FECHA
042700           PERFORM 1540-CALCULAR-FECHA THRU 1540-EXIT
042800        WHEN OTHER
042900           MOVE 'ERROR               ' TO LK-EVAL-STATUS
043000           PERFORM 1900-FIJAR-NULO
043100     END-EVALUATE.
043200*-----------*
043300 1500-EXIT.
043400*-----------*
043500     EXIT.
043600*----------------------------------------------------------------
043700* 1510-CALCULAR-NUMERO - UN SOLO OPERADOR (+ - * /) ENTRE DOS
043800* OPERANDOS, O UN OPERANDO SUELTO (LIMITE DE ALCANCE RQ-88231).
043900* LOS OPERANDOS VIAJAN COMO CADENAS DE 17 BYTES SIN PUNTO DECIMAL
044000* (VER 1320) Y SE REINTERPRETAN AQUI COMO S9(13)V9(4).
044100*------------------------*
044200 1510-CALCULAR-NUMERO.
044300*------------------------*
044400     UNSTRING WE-EXPR-SUSTITUIDA DELIMITED BY SPACE
044500         INTO WE-TOK-N1  WE-TOK-NOP  WE-TOK-N2.
044600     IF WE-TOK-NOP = SPACES
044700        MOVE WE-TOK-N1       TO WE-OPERANDO-1
044800        MOVE WE-OPERANDO-1   TO LK-EVAL-NUMERO
044900        MOVE 'VALID               ' TO LK-EVAL-STATUS
045000        GO TO 1510-EXIT
045100     END-IF.
045200     MOVE WE-TOK-N1          TO WE-OPERANDO-1.
045300     MOVE WE-TOK-N2          TO WE-OPERANDO-2.
045400     EVALUATE WE-TOK-NOP
045500        WHEN '+  '
045600           COMPUTE LK-EVAL-NUMERO ROUNDED =
045700                   WE-OPERANDO-1 + WE-OPERANDO-2
045800           MOVE 'VALID               ' TO LK-EVAL-STATUS
045900        WHEN '-  '
046000           COMPUTE LK-EVAL-NUMERO ROUNDED =
046100                   WE-OPERANDO-1 - WE-OPERANDO-2
046200           MOVE 'VALID               ' TO LK-EVAL-STATUS
046300        WHEN '*  '
046400           COMPUTE LK-EVAL-NUMERO ROUNDED =
046500                   WE-OPERANDO-1 * WE-OPERANDO-2
046600           MOVE 'VALID               ' TO LK-EVAL-STATUS
046700        WHEN '/  '
046800           IF WE-OPERANDO-2 = 0
046900              MOVE 'ERROR               ' TO LK-EVAL-STATUS
047000              PERFORM 1900-FIJAR-NULO
047100           ELSE
047200              COMPUTE LK-EVAL-NUMERO ROUNDED =
047300                      WE-OPERANDO-1 / WE-OPERANDO-2
047400              MOVE 'VALID               ' TO LK-EVAL-STATUS
047500           END-IF
047600        WHEN OTHER
047700           MOVE 'ERROR               ' TO LK-EVAL-STATUS
047800           PERFORM 1900-FIJAR-NULO
047900     END-EVALUATE.
048000*-----------*
048100 1510-EXIT.
048200*-----------*
048300     EXIT.
048400*----------------------------------------------------------------
048500* 1520-CALCULAR-CADENA - SOLO SE ACEPTA UN PLACEHOLDER SUELTO O UN
048600* TEXTO LITERAL SIN PLACEHOLDERS (LIMITE DE ALCANCE RQ-88231, VER
048700* BANNER DEL PROGRAMA).
048800*------------------------*
048900 1520-CALCULAR-CADENA.
049000*------------------------*
049100     IF WE-CANT-PLACEHOLDER > 1
049200        MOVE 'ERROR               ' TO LK-EVAL-STATUS
049300        PERFORM 1900-FIJAR-NULO
049400        GO TO 1520-EXIT
049500     END-IF.
049600     IF WE-CANT-PLACEHOLDER = 1
049700        MOVE WE-RES-TEXTO (1) TO LK-EVAL-TEXTO-RESULT
049800     ELSE
049900        MOVE WE-EXPR-SUSTITUIDA (1:100) TO LK-EVAL-TEXTO-RESULT
050000     END-IF.
050100     MOVE 'VALID               ' TO LK-EVAL-STATUS.
050200*-----------*
050300 1520-EXIT.
050400*-----------*
050500     EXIT.
050600*----------------------------------------------------------------
050700* 1530-CALCULAR-LOGICO - UN SOLO OPERADOR (AND/OR) ENTRE DOS
050800* OPERANDOS 'T'/'F', O UN OPERANDO SUELTO (LIMITE RQ-88231).
050900*------------------------*
051000 1530-CALCULAR-LOGICO.
051100*------------------------*
051200     UNSTRING WE-EXPR-SUSTITUIDA DELIMITED BY SPACE
051300         INTO WE-TOK-B1  WE-TOK-BOP  WE-TOK-B2.
051400     IF WE-TOK-BOP = SPACES
051500        IF WE-TOK-B1 = 'T' OR WE-TOK-B1 = 'F'
051600           MOVE WE-TOK-B1    TO WE-BOOL-RESULT
051700        ELSE
051800           MOVE 'ERROR               ' TO LK-EVAL-STATUS
051900           PERFORM 1900-FIJAR-NULO
052000           GO TO 1530-EXIT
052100        END-IF
052200     ELSE
052300        IF (WE-TOK-B1 = 'T' OR WE-TOK-B1 = 'F') AND
052400           (WE-TOK-B2 = 'T' OR WE-TOK-B2 = 'F')
052500           EVALUATE WE-TOK-BOP
052600              WHEN 'AND'
052700                 IF WE-TOK-B1 = 'T' AND WE-TOK-B2 = 'T'
052800                    MOVE 'T'  TO WE-BOOL-RESULT
052900                 ELSE
053000                    MOVE 'F'  TO WE-BOOL-RESULT
053100                 END-IF
053200              WHEN 'OR '
053300                 IF WE-TOK-B1 = 'T' OR WE-TOK-B2 = 'T'
053400                    MOVE 'T'  TO WE-BOOL-RESULT
053500                 ELSE
053600                    MOVE 'F'  TO WE-BOOL-RESULT
053700                 END-IF
053800              WHEN OTHER
053900                 MOVE 'ERROR               ' TO LK-EVAL-STATUS
054000                 PERFORM 1900-FIJAR-NULO
054100                 GO TO 1530-EXIT
054200           END-EVALUATE
054300        ELSE
054400           MOVE 'ERROR               ' TO LK-EVAL-STATUS
054500           PERFORM 1900-FIJAR-NULO
054600           GO TO 1530-EXIT
054700        END-IF
054800     END-IF.
054900     MOVE SPACES             TO LK-EVAL-TEXTO-RESULT.
055000     MOVE WE-BOOL-RESULT     TO LK-EVAL-TEXTO-RESULT (1:1).
055100     MOVE 'VALID               ' TO LK-EVAL-STATUS.
055200*-----------*
055300 1530-EXIT.
055400*-----------*
055500     EXIT.
055600*----------------------------------------------------------------
055700* 1540-CALCULAR-FECHA - SOLO PASO DIRECTO DE UN PLACEHOLDER, SIN
055800* ARITMETICA DE FECHAS (LIMITE DE ALCANCE RQ-88231). LA FECHA
055900* AAAAMMDD SE GUARDA EN LK-EVAL-NUMERO, IGUAL QUE UN RESULTADO
056000* NUMERICO, PORQUE RESULT-RECORD NO TIENE UN CAMPO DE FECHA
056100* PROPIO (VER BSEC0RES).
056200*-----------------------*
056300 1540-CALCULAR-FECHA.
056400*-----------------------*
056500     IF WE-CANT-PLACEHOLDER NOT = 1
056600        MOVE 'ERROR               ' TO LK-EVAL-STATUS
056700        PERFORM 1900-FIJAR-NULO
056800        GO TO 1540-EXIT
056900     END-IF.
057000     MOVE WE-RES-FECHA (1)   TO LK-EVAL-NUMERO.
057100     MOVE 'VALID               ' TO LK-EVAL-STATUS.
057200*-----------*
057300 1540-EXIT.
057400*-----------*
057500     EXIT.
057600*----------------------------------------------------------------
057700* 1900-FIJAR-NULO - DEJA EL PAR ESTADO/VALOR EN EL RESULTADO NULO
057800* CANONICO (REGLA 10). LK-EVAL-STATUS YA FUE FIJADO POR QUIEN
057900* LLAMA A ESTE PARRAFO.
058000*-----------------------*
058100 1900-FIJAR-NULO.
058200*-----------------------*
058300     MOVE ZEROS              TO LK-EVAL-NUMERO.
058400     MOVE SPACES             TO LK-EVAL-TEXTO-RESULT.
058500*---------------------------*
058600 5000-FIN-EVALUACION.
058700*---------------------------*
058800     IF WX-TRAZA-ACTIVA
058900        DISPLAY 'BSEO010-RESULTADO: ' LK-EVAL-STATUS
059000     END-IF.
