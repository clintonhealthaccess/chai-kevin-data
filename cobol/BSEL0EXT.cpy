000100*-----------------------------------------------------------------
000200* BSEL0EXT  -  FRAGMENTO DE PROCEDURE DIVISION (COPY EN LINEA)
000300* EXTRAE LOS PLACEHOLDERS $NNNNNNNNN DE UNA EXPRESION Y LOS
000400* ACUMULA EN WE-TAB-PLACEHOLDER SIN REPETIR (REGLA DE NEGOCIO 1).
000500* TAMBIEN PRESTA EL PARRAFO 8200 QUE LEE UN NUMERO COMPLETO A
000600* PARTIR DE UN '$', USADO POR BSEO010 EN LA SUSTITUCION (REGLA 2)
000700* PARA QUE $1 NUNCA CASE DENTRO DE $12.
000800* REQUIERE QUE EL PROGRAMA QUE HACE COPY DECLARE EN SU WORKING-
000900* STORAGE:  WE-EXPR-TEXTO         PIC X(200)
001000*           WE-TAB-PLACEHOLDER    PIC 9(09) OCCURS 40 TIMES
001100*           WE-CANT-PLACEHOLDER   PIC S9(04) COMP
001200*           WE-PL-INDICE          PIC S9(04) COMP
001300*           WE-PL-INDICE2         PIC S9(04) COMP
001400*           WE-PL-ACUM            PIC 9(09)
001500*           WE-PL-DIGITO          PIC 9(01)
001600*           WE-SW-YA-EXISTE       PIC X(01)
001700*-----------------------------------------------------------------
001800* HISTORIA DE CAMBIOS
001900*-------|----------|-----|------------------------------------
002000* G.00.00|2026-03-12| AGL  | RQ-88231 ALTA DEL FRAGMENTO
002100* G.00.01|2026-05-06| AGL  | RQ-88677 TOPE DE 40 PLACEHOLDERS
002200* G.00.02|2026-07-24| AGL  | RQ-89042 8210-LEER-DIGITO USA LA
002300*        |          |     | CLASE BSE-CLASE-DIGITO EN VEZ DE
002400*        |          |     | NUMERIC
002500*-------|----------|-----|------------------------------------
002600*-----------------------------------------------------------------
002700*--------------------------*
002800 8100-EXTRAER-PLACEHOLDERS.
002900*--------------------------*
003000     MOVE 0                  TO WE-CANT-PLACEHOLDER.
003100     MOVE 1                  TO WE-PL-INDICE.
003200*-------------------------*
003300 8110-SIGUIENTE-CARACTER.
003400*-------------------------*
003500     IF WE-PL-INDICE > 200
003600        GO TO 8100-EXIT
003700     END-IF.
003800     IF WE-EXPR-TEXTO (WE-PL-INDICE:1) = '$'
003900        PERFORM 8200-LEER-PLACEHOLDER THRU 8200-EXIT
004000        PERFORM 8300-AGREGAR-SI-NUEVO THRU 8300-EXIT
004100     ELSE
004200        ADD 1                TO WE-PL-INDICE
004300     END-IF.
004400     GO TO 8110-SIGUIENTE-CARACTER.
004500*-----------*
004600 8100-EXIT.
004700*-----------*
004800     EXIT.
004900* -- LEE EL NUMERO COMPLETO QUE SIGUE A UN '$', DEJANDO EL --
005000* -- INDICE EN EL PRIMER CARACTER QUE YA NO ES DIGITO. UN --
005100* -- '$' SIN DIGITOS DETRAS SE DESCARTA CON ACUM = 0. --
005200*-----------------------*
005300 8200-LEER-PLACEHOLDER.
005400*-----------------------*
005500     MOVE 0                  TO WE-PL-ACUM.
005600     ADD 1                   TO WE-PL-INDICE.
005700*-------------------*
005800 8210-LEER-DIGITO.
005900*-------------------*
006000     IF WE-PL-INDICE > 200
006100        GO TO 8200-EXIT
006200     END-IF.
006300     IF WE-EXPR-TEXTO (WE-PL-INDICE:1) IS BSE-CLASE-DIGITO
006400        MOVE WE-EXPR-TEXTO (WE-PL-INDICE:1) TO WE-PL-DIGITO
006500        COMPUTE WE-PL-ACUM = (WE-PL-ACUM * 10) + WE-PL-DIGITO
006600        ADD 1             TO WE-PL-INDICE
006700        GO TO 8210-LEER-DIGITO
006800     END-IF.
006900*-----------*
007000 8200-EXIT.
007100*-----------*
007200     EXIT.
007300* -- INSERTA WE-PL-ACUM EN WE-TAB-PLACEHOLDER SI TODAVIA NO --
007400* -- ESTA (LOS DUPLICADOS DENTRO DE UNA MISMA EXPRESION --
007500* -- CUENTAN UNA SOLA VEZ, REGLA DE NEGOCIO 1). UN '$' --
007600* -- SUELTO (WE-PL-ACUM = 0) NO SE CONSIDERA PLACEHOLDER. --
007700*---------------------------*
007800 8300-AGREGAR-SI-NUEVO.
007900*---------------------------*
008000     MOVE 'N'                TO WE-SW-YA-EXISTE.
008100     IF WE-PL-ACUM = 0
008200        MOVE 'S'             TO WE-SW-YA-EXISTE
008300        GO TO 8300-EXIT
008400     END-IF.
008500     MOVE 1                  TO WE-PL-INDICE2.
008600*---------------------*
008700 8310-BUSCAR-REPETIDO.
008800*---------------------*
008900     IF WE-PL-INDICE2 > WE-CANT-PLACEHOLDER
009000        GO TO 8300-EXIT
009100     END-IF.
009200     IF WE-TAB-PLACEHOLDER (WE-PL-INDICE2) = WE-PL-ACUM
009300        MOVE 'S'             TO WE-SW-YA-EXISTE
009400        GO TO 8300-EXIT
009500     END-IF.
009600     ADD 1                   TO WE-PL-INDICE2.
009700     GO TO 8310-BUSCAR-REPETIDO.
009800*-----------*
009900 8300-EXIT.
010000*-----------*
010100     IF WE-SW-YA-EXISTE = 'N' AND
010200        WE-CANT-PLACEHOLDER < 40
010300        ADD 1                TO WE-CANT-PLACEHOLDER
010400        MOVE WE-PL-ACUM      TO WE-TAB-PLACEHOLDER
010500                              (WE-CANT-PLACEHOLDER)
010600     END-IF.
010700     EXIT.
