000100******************************************************************
000200***  RQ88231 12/03/26 AGL EVALUACION DE EXPRESIONES             *
000300******************************************************************
000400*IDAPL*BSE
000500*OBJET***********************************************************
000600*OBJET* OPERACION CALCULARPARCIALESELEMENTODATO          *
000700*OBJET***********************************************************
000800*=======================*
000900 IDENTIFICATION DIVISION.
001000*=======================*
001100 PROGRAM-ID. BSEO011.
001200 AUTHOR. P A MEZA H.
001300 INSTALLATION. BSE - BANCO - AREA INTEGRACION DE SISTEMAS.
001400 DATE-WRITTEN. 1987-04-14.
001500 DATE-COMPILED.
001600 SECURITY. USO INTERNO BSE - PROHIBIDA SU DISTRIBUCION.
001700*-----------------------------------------------------------------
001800* BSEO011  -  PROCESO BATCH DE CALCULO DE PARCIALES. LEE EXPR-FILE
001900* Y VALUE-FILE, LOS CARGA COMPLETOS EN MEMORIA Y, PARA CADA
002000* FORMULA DE EXPR-FILE, EVALUA (POR CALL A BSEO010) EL VALOR DE
002100* LA FORMULA EN CADA UBICACION Y PERIODO REPORTADOS EN VALUE-FILE
002200* PARA EL TIPO DE UBICACION DE LA FORMULA, ESCRIBIENDO UN
002300* REGISTRO DE RESULT-FILE POR UBICACION PROCESADA (REGLA 8).
002400*
002500* NOTA DE ALCANCE (RQ-88231): ESTE SISTEMA NO MANTIENE UN ARBOL
002600* DE UBICACIONES PROPIO (VER ESPECIFICACION, FUERA DE ALCANCE
002700* 'LOCATIONSERVICE'). POR ESO EL 'GRUPO' DE UBICACIONES DE UN
002800* TIPO, PARA UN PERIODO DADO, SE ARMA AQUI TOMANDO TODAS LAS
002900* UBICACIONES DISTINTAS QUE APARECEN EN VALUE-FILE PARA ESE
003000* PERIODO (TABLA WE-TAB-UBIC, ARMADA SIN REPETIR IGUAL QUE LOS
003100* PLACEHOLDERS DE BSEL0EXT). UN GRUPO SIN UBICACIONES SE OMITE
003200* POR COMPLETO - NO SE ESCRIBE RESULT-FILE (REGLA 8).
003300*-----------------------------------------------------------------
003400* HISTORIA DE CAMBIOS
003500*-------|----------|-----|------------------------------------
003600* G.00.00|1987-04-14| PAMH | ESTRUCTURA INICIAL - PROY. BSE
003700* G.00.01|1990-08-06| JCV  | AGREGADO CORTE DE CONTROL POR TIPO
003800*        |          |     | DE UBICACION
003900* G.01.00|1995-02-14| RQF  | AMPLIACION DE TOPES DE TABLAS
004000* G.01.01|1998-11-20| PAMH | REVISION Y2K DE PERIODOS AAAAMM
004100* G.02.00|2026-03-12| AGL  | RQ-88231 REESCRITURA COMO PROCESO
004200*        |          |     | BATCH DE CALCULO DE PARCIALES
004300* G.02.01|2026-05-06| AGL  | RQ-88677 TOPES DE TABLAS EN MEMORIA
004400* G.02.02|2026-07-24| AGL  | RQ-89042 LIMPIEZA DE CAMPOS Y
004500*        |          |     | ESPECIALES DE PANTALLA/IMPRESORA
004600*        |          |     | SIN USO EN ESTE PROCESO BATCH
004700* G.02.03|2026-07-24| AGL  | RQ-89042 SACADO WE-EVAL-CLASE DEL
004800*        |          |     | AREA DE ENLACE CON BSEO010 (MUERTO,
004900*        |          |     | SIEMPRE SE LLAMABA CON 'TOD') Y LOS
005000*        |          |     | PARAMETROS WE-CANT-EXPR/WE-TAB-EXPR
005100*        |          |     | QUE SOLO SERVIAN PARA ESO EN BSEO010.
005200* G.02.04|2026-07-24| AGL  | RQ-89042 CONTADORES/INDICES/SWITCHES
005300*        |          |     | DE TRABAJO PASADOS A NIVEL 77
005400*-------|----------|-----|------------------------------------
005500*-----------------------------------------------------------------
005600*====================*
005700 ENVIRONMENT DIVISION.
005800*====================*
005900*=====================*
006000 CONFIGURATION SECTION.
006100*=====================*
006200 SPECIAL-NAMES.
006300     UPSI-0 ON STATUS IS WX-TRAZA-ACTIVA.
006400*===================*
006500 INPUT-OUTPUT SECTION.
006600*===================*
006700 FILE-CONTROL.
006800     SELECT EXPR-FILE     ASSIGN TO EXPRFILE
006900            ORGANIZATION  IS LINE SEQUENTIAL
007000            FILE STATUS   IS WE-FS-EXPR.
007100     SELECT VALUE-FILE    ASSIGN TO VALORFILE
007200            ORGANIZATION  IS LINE SEQUENTIAL
007300            FILE STATUS   IS WE-FS-VALOR.
007400     SELECT RESULT-FILE   ASSIGN TO RESULFILE
007500            ORGANIZATION  IS LINE SEQUENTIAL
007600            FILE STATUS   IS WE-FS-RESUL.
007700*=============*
007800 DATA DIVISION.
007900*=============*
008000 FILE SECTION.
008100 FD  EXPR-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400     COPY BSEC0EXP.
008500 FD  VALUE-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800     COPY BSEC0VAL.
008900 FD  RESULT-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200     COPY BSEC0RES.
009300*=======================*
009400 WORKING-STORAGE SECTION.
009500*=======================*
009600 01  WE-ESPECIALES.
009700     02  WE-FS-EXPR              PIC X(02)  VALUE '00'.
009800     02  WE-FS-VALOR             PIC X(02)  VALUE '00'.
009900     02  WE-FS-RESUL             PIC X(02)  VALUE '00'.
010000     02  FILLER                  PIC X(19)  VALUE SPACES.
010100*-------- TABLA DE MENSAJES DE TRAZA (SOLO DISPLAY) --------*
010200 01  WT01-TABLA-MENSAJES.
010300     02  FILLER  PIC X(58)  VALUE
010400     '001 PROCESO FINALIZADO                            BSEO011 '.
010500     02  FILLER  PIC X(58)  VALUE
010600     '002 ERROR ABRIENDO ARCHIVOS DE ENTRADA            BSEO011 '.
010700     02  FILLER  PIC X(58)  VALUE
010800     '003 ERROR LEYENDO EXPR-FILE                       BSEO011 '.
010900     02  FILLER  PIC X(58)  VALUE
011000     '004 ERROR LEYENDO VALUE-FILE                      BSEO011 '.
011100     02  FILLER  PIC X(58)  VALUE
011200     '005 TOPE DE TABLA EN MEMORIA ALCANZADO            BSEO011 '.
011300 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
011400     02  FILLER  OCCURS   5  TIMES.
011500         04  WT01-COD-MSG        PIC 9(03).
011600         04  FILLER              PIC X(01).
011700         04  WT01-TXT-MSG.
011800             06  WT01-MSG-DSC    PIC X(45).
011900             06  WT01-MSG-PRG    PIC X(09).
012000*------ TABLA DE EXPRESIONES CARGADA DESDE EXPR-FILE -------*
012100 77  WE-CANT-EXPR            PIC S9(04) COMP VALUE ZEROS.
012200 01  WE-TAB-EXPR.
012300     02  WE-FILA-EXPR  OCCURS 1 TO 500 TIMES
012400             DEPENDING ON WE-CANT-EXPR
012500             INDEXED BY WX-IDX-EXPR.
012600         03  TB-EXPR-ID          PIC 9(09).
012700         03  TB-EXPR-LOCTYPE     PIC X(10).
012800         03  TB-EXPR-TIPO        PIC X(01).
012900         03  TB-EXPR-TEXTO       PIC X(200).
013000*------ TABLA DE VALORES CARGADA DESDE VALUE-FILE -----------*
013100 77  WE-CANT-VALOR           PIC S9(04) COMP VALUE ZEROS.
013200 01  WE-TAB-VALOR.
013300     02  WE-FILA-VALOR  OCCURS 1 TO 3000 TIMES
013400             DEPENDING ON WE-CANT-VALOR
013500             INDEXED BY WX-IDX-VALOR.
013600         03  TB-VAL-DATA-ID      PIC 9(09).
013700         03  TB-VAL-LOCATION-ID  PIC 9(09).
013800         03  TB-VAL-PERIOD-ID    PIC 9(06).
013900         03  TB-VAL-STATUS       PIC X(01).
014000         03  TB-VAL-NUMBER       PIC S9(13)V9(4).
014100         03  TB-VAL-TEXT         PIC X(100).
014200         03  TB-VAL-BOOLEAN      PIC X(01).
014300         03  TB-VAL-DATE         PIC 9(08).
014400*--- TABLA DE PERIODOS DISTINTOS DE VALUE-FILE (SIN REPETIR) -*
014500 77  WE-CANT-PERIODO         PIC S9(04) COMP VALUE ZEROS.
014600 01  WE-TAB-PERIODO-AREA.
014700     02  WE-TAB-PERIODO OCCURS 999 TIMES PIC 9(06).
014800 77  WE-IDX-PERIODO          PIC S9(04) COMP.
014900 77  WE-IDX-PERIODO2         PIC S9(04) COMP.
015000 77  WE-SW-YA-EXISTE-PER     PIC X(01).
015100 01  WE-PERIODO-ACTUAL       PIC 9(06).
015200*- DESGLOSE DE WE-PERIODO-ACTUAL (AAAAMM) PARA EL MENSAJE DE -*
015300*- TRAZA POR ANIO/MES QUE PIDE CONTABILIDAD EN LOS RESUMENES -*
015400 01  WE-PER-ACTUAL-DESGLOSE REDEFINES WE-PERIODO-ACTUAL.
015500     02  WE-PER-ANIO             PIC 9(04).
015600     02  WE-PER-MES              PIC 9(02).
015700*--- TABLA DE UBICACIONES DISTINTAS DE UN PERIODO (SIN REPETIR)
015800 77  WE-CANT-UBIC            PIC S9(04) COMP VALUE ZEROS.
015900 01  WE-TAB-UBIC-AREA.
016000     02  WE-TAB-UBIC OCCURS 999 TIMES PIC 9(09).
016100 77  WE-IDX-UBIC             PIC S9(04) COMP.
016200 77  WE-IDX-UBIC2            PIC S9(04) COMP.
016300 77  WE-SW-YA-EXISTE-UBIC    PIC X(01).
016400 01  WE-UBIC-ACTUAL          PIC 9(09).
016500*- DESGLOSE DE WE-UBIC-ACTUAL EN ZONA(3)/SUCURSAL(6) PARA LA -*
016600*- TRAZA UPSI-0, IGUAL QUE EL VIEJO ESQUEMA DE CODIGOS BSE. -*
016700 01  WE-UBIC-ACTUAL-DESGLOSE REDEFINES WE-UBIC-ACTUAL.
016800     02  WE-UBIC-ZONA            PIC 9(03).
016900     02  WE-UBIC-SUCURSAL        PIC 9(06).
017000 77  WE-CONTADOR-UBICACION   PIC S9(08) COMP VALUE ZEROS.
017100 77  WX-IDX-VALOR2           PIC S9(04) COMP.
017200*------- AREA DE ENLACE PARA EL CALL A BSEO010 (EVALUADOR) -*
017300 01  WE-EVAL-AREA.
017400     02  WE-EVAL-DATA-ID         PIC 9(09).
017500     02  WE-EVAL-LOCATION-ID     PIC 9(09).
017600     02  WE-EVAL-PERIOD-ID       PIC 9(06).
017700     02  WE-EVAL-LOC-TYPE        PIC X(10).
017800     02  WE-EVAL-TIPO-EXPR       PIC X(01).
017900     02  WE-EVAL-TEXTO-EXPR      PIC X(200).
018000     02  WE-EVAL-STATUS          PIC X(20).
018100         88  WE-EVAL-ES-VALIDO   VALUE 'VALID               '.
018200         88  WE-EVAL-FALTA-EXPR  VALUE 'MISSING_EXPRESSION  '.
018300         88  WE-EVAL-FALTA-DATO
018400                 VALUE 'MISSING_DATA_ELEMENT'.
018500         88  WE-EVAL-ES-ERROR    VALUE 'ERROR               '.
018600     02  WE-EVAL-NUMERO          PIC S9(13)V9(4).
018700     02  WE-EVAL-TEXTO-RESULT    PIC X(100).
018800     02  FILLER                  PIC X(10).
018900 01  FILLER  REDEFINES  WE-EVAL-AREA.
019000     02  FILLER                  PIC X(255).
019100     02  WE-EVN-VISTA.
019200         03  WE-EVN-ENTERA        PIC 9(13).
019300         03  WE-EVN-DECIMAL       PIC 9(04).
019400     02  FILLER                  PIC X(110).
019500*==================*
019600 PROCEDURE DIVISION.
019700*==================*
019800 0000-MAIN.
019900     PERFORM 0100-INICIAR-RUTINA THRU 0100-EXIT.
020000     PERFORM 0200-PROCESAR-RUTINA THRU 0200-EXIT.
020100     PERFORM 0900-TERMINAR-RUTINA THRU 0900-EXIT.
020200     STOP RUN.
020300*-------------------------------------------------------------
020400 0100-INICIAR-RUTINA.
020500     OPEN INPUT  EXPR-FILE.
020600     IF WE-FS-EXPR NOT = '00'
020700         DISPLAY WT01-MSG-DSC (2)
020800         GO TO 0100-EXIT
020900     END-IF.
021000     OPEN INPUT  VALUE-FILE.
021100     IF WE-FS-VALOR NOT = '00'
021200         DISPLAY WT01-MSG-DSC (2)
021300         GO TO 0100-EXIT
021400     END-IF.
021500     OPEN OUTPUT RESULT-FILE.
021600     PERFORM 2000-CARGAR-TABLAS THRU 2000-EXIT.
021700 0100-EXIT.
021800     EXIT.
021900*-------------------------------------------------------------
022000 0200-PROCESAR-RUTINA.
022100     PERFORM 3000-PROCESAR-PERIODOS THRU 3000-EXIT.
022200 0200-EXIT.
022300     EXIT.
022400*-------------------------------------------------------------
022500 0900-TERMINAR-RUTINA.
022600     CLOSE EXPR-FILE VALUE-FILE RESULT-FILE.
022700     IF WX-TRAZA-ACTIVA
022800         DISPLAY WT01-MSG-DSC (1)
022900     END-IF.
023000 0900-EXIT.
023100     EXIT.
023200*-------------------------------------------------------------
023300* 2000-CARGAR-TABLAS - LEE EXPR-FILE COMPLETO A WE-TAB-EXPR Y
023400* VALUE-FILE COMPLETO A WE-TAB-VALOR. LOS DOS ARCHIVOS SON
023500* PEQUENOS EN ESTE PROCESO (VER TOPES DE LA REGLA G.02.01) Y
023600* CABEN COMPLETOS EN MEMORIA, EVITANDO RELEER ARCHIVO POR CADA
023700* FORMULA/UBICACION/PERIODO.
023800 2000-CARGAR-TABLAS.
023900     READ EXPR-FILE
024000         AT END GO TO 2010-FIN-EXPR
024100     END-READ.
024200 2005-CARGAR-UNA-EXPR.
024300     ADD 1 TO WE-CANT-EXPR.
024400     IF WE-CANT-EXPR > 500
024500         DISPLAY WT01-MSG-DSC (5)
024600         GO TO 2010-FIN-EXPR
024700     END-IF.
024800     MOVE EXPR-DATA-ID  TO TB-EXPR-ID     (WE-CANT-EXPR).
024900     MOVE EXPR-LOC-TYPE TO TB-EXPR-LOCTYPE(WE-CANT-EXPR).
025000     MOVE EXPR-TYPE-CODE TO TB-EXPR-TIPO  (WE-CANT-EXPR).
025100     MOVE EXPR-TEXT     TO TB-EXPR-TEXTO  (WE-CANT-EXPR).
025200     READ EXPR-FILE
025300         AT END GO TO 2010-FIN-EXPR
025400     END-READ.
025500     GO TO 2005-CARGAR-UNA-EXPR.
025600 2010-FIN-EXPR.
025700     READ VALUE-FILE
025800         AT END GO TO 2000-EXIT
025900     END-READ.
026000 2015-CARGAR-UN-VALOR.
026100     ADD 1 TO WE-CANT-VALOR.
026200     IF WE-CANT-VALOR > 3000
026300         DISPLAY WT01-MSG-DSC (5)
026400         GO TO 2000-EXIT
026500     END-IF.
026600     MOVE VAL-DATA-ID     TO TB-VAL-DATA-ID    (WE-CANT-VALOR).
026700     MOVE VAL-LOCATION-ID TO TB-VAL-LOCATION-ID(WE-CANT-VALOR).
026800     MOVE VAL-PERIOD-ID   TO TB-VAL-PERIOD-ID  (WE-CANT-VALOR).
026900     MOVE VAL-STATUS      TO TB-VAL-STATUS     (WE-CANT-VALOR).
027000     MOVE VAL-NUMBER      TO TB-VAL-NUMBER     (WE-CANT-VALOR).
027100     MOVE VAL-TEXT        TO TB-VAL-TEXT       (WE-CANT-VALOR).
027200     MOVE VAL-BOOLEAN     TO TB-VAL-BOOLEAN    (WE-CANT-VALOR).
027300     MOVE VAL-DATE        TO TB-VAL-DATE       (WE-CANT-VALOR).
027400     READ VALUE-FILE
027500         AT END GO TO 2000-EXIT
027600     END-READ.
027700     GO TO 2015-CARGAR-UN-VALOR.
027800 2000-EXIT.
027900     EXIT.
028000*-------------------------------------------------------------
028100* 3000-PROCESAR-PERIODOS - PRIMERO ARMA LA TABLA DE PERIODOS
028200* DISTINTOS DE WE-TAB-VALOR (SIN REPETIR), LUEGO RECORRE CADA
028300* FILA DE WE-TAB-EXPR (CADA FORMULA CONFIGURADA) UNA VEZ POR
028400* PERIODO ENCONTRADO.
028500 3000-PROCESAR-PERIODOS.
028600     SET WX-IDX-VALOR TO 1.
028700 3005-SIGUIENTE-VALOR-PER.
028800     IF WX-IDX-VALOR > WE-CANT-VALOR
028900         GO TO 3020-TABLA-PERIODO-LISTA
029000     END-IF.
029100     SET WE-IDX-PERIODO TO 1.
029200     MOVE 'N' TO WE-SW-YA-EXISTE-PER.
029300 3010-BUSCAR-PERIODO-REPETIDO.
029400     IF WE-IDX-PERIODO > WE-CANT-PERIODO
029500         GO TO 3015-AGREGAR-PERIODO
029600     END-IF.
029700     IF WE-TAB-PERIODO (WE-IDX-PERIODO) =
029800             TB-VAL-PERIOD-ID (WX-IDX-VALOR)
029900         MOVE 'S' TO WE-SW-YA-EXISTE-PER
030000         GO TO 3018-SIGUIENTE-IDX-PER
030100     END-IF.
030200     SET WE-IDX-PERIODO UP BY 1.
030300     GO TO 3010-BUSCAR-PERIODO-REPETIDO.
030400 3015-AGREGAR-PERIODO.
030500     ADD 1 TO WE-CANT-PERIODO.
030600     IF WE-CANT-PERIODO > 999
030700         DISPLAY WT01-MSG-DSC (5)
030800         GO TO 3020-TABLA-PERIODO-LISTA
030900     END-IF.
031000     MOVE TB-VAL-PERIOD-ID (WX-IDX-VALOR)
031100         TO WE-TAB-PERIODO (WE-CANT-PERIODO).
031200 3018-SIGUIENTE-IDX-PER.
031300     SET WX-IDX-VALOR UP BY 1.
031400     GO TO 3005-SIGUIENTE-VALOR-PER.
031500 3020-TABLA-PERIODO-LISTA.
031600     SET WX-IDX-EXPR TO 1.
031700 3025-SIGUIENTE-EXPR.
031800     IF WX-IDX-EXPR > WE-CANT-EXPR
031900         GO TO 3000-EXIT
032000     END-IF.
032100     SET WE-IDX-PERIODO TO 1.
032200 3030-SIGUIENTE-PERIODO-EXPR.
032300     IF WE-IDX-PERIODO > WE-CANT-PERIODO
032400         GO TO 3035-SIGUIENTE-IDX-EXPR
032500     END-IF.
032600     MOVE WE-TAB-PERIODO (WE-IDX-PERIODO) TO WE-PERIODO-ACTUAL.
032700     PERFORM 3100-PROCESAR-CALCULO THRU 3100-EXIT.
032800     SET WE-IDX-PERIODO UP BY 1.
032900     GO TO 3030-SIGUIENTE-PERIODO-EXPR.
033000 3035-SIGUIENTE-IDX-EXPR.
033100     SET WX-IDX-EXPR UP BY 1.
033200     GO TO 3025-SIGUIENTE-EXPR.
033300 3000-EXIT.
033400     EXIT.
033500*-------------------------------------------------------------
033600* 3100-PROCESAR-CALCULO - PARA LA FORMULA WX-IDX-EXPR Y EL
033700* PERIODO WE-PERIODO-ACTUAL, ARMA LA LISTA DE UBICACIONES QUE
033800* REPORTARON ALGUN VALOR EN ESE PERIODO Y SE LA PASA AL CORTE
033900* DE CONTROL DE 3200-PROCESAR-PARCIAL.
034000 3100-PROCESAR-CALCULO.
034100     MOVE ZEROS TO WE-CANT-UBIC.
034200     SET WX-IDX-VALOR TO 1.
034300 3105-SIGUIENTE-VALOR-UBIC.
034400     IF WX-IDX-VALOR > WE-CANT-VALOR
034500         GO TO 3200-PROCESAR-PARCIAL
034600     END-IF.
034700     IF TB-VAL-PERIOD-ID (WX-IDX-VALOR) NOT = WE-PERIODO-ACTUAL
034800         GO TO 3115-SIGUIENTE-IDX-UBIC
034900     END-IF.
035000     SET WE-IDX-UBIC TO 1.
035100     MOVE 'N' TO WE-SW-YA-EXISTE-UBIC.
035200 3110-BUSCAR-UBIC-REPETIDA.
035300     IF WE-IDX-UBIC > WE-CANT-UBIC
035400         GO TO 3112-AGREGAR-UBIC
035500     END-IF.
035600     IF WE-TAB-UBIC (WE-IDX-UBIC) =
035700             TB-VAL-LOCATION-ID (WX-IDX-VALOR)
035800         MOVE 'S' TO WE-SW-YA-EXISTE-UBIC
035900         GO TO 3115-SIGUIENTE-IDX-UBIC
036000     END-IF.
036100     SET WE-IDX-UBIC UP BY 1.
036200     GO TO 3110-BUSCAR-UBIC-REPETIDA.
036300 3112-AGREGAR-UBIC.
036400     ADD 1 TO WE-CANT-UBIC.
036500     IF WE-CANT-UBIC > 999
036600         DISPLAY WT01-MSG-DSC (5)
036700         GO TO 3200-PROCESAR-PARCIAL
036800     END-IF.
036900     MOVE TB-VAL-LOCATION-ID (WX-IDX-VALOR)
037000         TO WE-TAB-UBIC (WE-CANT-UBIC).
037100 3115-SIGUIENTE-IDX-UBIC.
037200     SET WX-IDX-VALOR UP BY 1.
037300     GO TO 3105-SIGUIENTE-VALOR-UBIC.
037400* --- CORTE DE CONTROL: GRUPO SIN UBICACIONES SE OMITE (R.8) -*
037500 3200-PROCESAR-PARCIAL.
037600     MOVE ZEROS TO WE-CONTADOR-UBICACION.
037700     IF WE-CANT-UBIC = 0
037800         GO TO 3200-EXIT
037900     END-IF.
038000     SET WX-IDX-VALOR2 TO 1.
038100 3210-SIGUIENTE-UBIC-GRUPO.
038200     IF WX-IDX-VALOR2 > WE-CANT-UBIC
038300         GO TO 3200-EXIT
038400     END-IF.
038500     MOVE WE-TAB-UBIC (WX-IDX-VALOR2) TO WE-UBIC-ACTUAL.
038600     PERFORM 3300-PROCESAR-UBICACION THRU 3300-EXIT.
038700     ADD 1 TO WE-CONTADOR-UBICACION.
038800     SET WX-IDX-VALOR2 UP BY 1.
038900     GO TO 3210-SIGUIENTE-UBIC-GRUPO.
039000 3200-EXIT.
039100     EXIT.
039200*-------------------------------------------------------------
039300* 3300-PROCESAR-UBICACION - EVALUA LA FORMULA WX-IDX-EXPR PARA
039400* WE-UBIC-ACTUAL/WE-PERIODO-ACTUAL, LLAMANDO A BSEO010, Y
039500* ESCRIBE EL RESULTADO EN RESULT-FILE.
039600 3300-PROCESAR-UBICACION.
039700     MOVE TB-EXPR-ID     (WX-IDX-EXPR) TO WE-EVAL-DATA-ID.
039800     MOVE WE-UBIC-ACTUAL                TO WE-EVAL-LOCATION-ID.
039900     MOVE WE-PERIODO-ACTUAL              TO WE-EVAL-PERIOD-ID.
040000     MOVE TB-EXPR-LOCTYPE(WX-IDX-EXPR) TO WE-EVAL-LOC-TYPE.
040100     MOVE TB-EXPR-TIPO   (WX-IDX-EXPR) TO WE-EVAL-TIPO-EXPR.
040200     MOVE TB-EXPR-TEXTO  (WX-IDX-EXPR) TO WE-EVAL-TEXTO-EXPR.
040300     CALL 'BSEO010' USING WE-EVAL-AREA
040400         WE-CANT-VALOR WE-TAB-VALOR.
040500     PERFORM 1600-ESCRIBIR-RESULTADO THRU 1600-EXIT.
040600 3300-EXIT.
040700     EXIT.
040800*-------------------------------------------------------------
040900 1600-ESCRIBIR-RESULTADO.
041000     MOVE WE-EVAL-DATA-ID     TO RES-DATA-ID.
041100     MOVE WE-EVAL-LOCATION-ID TO RES-LOCATION-ID.
041200     MOVE WE-EVAL-PERIOD-ID   TO RES-PERIOD-ID.
041300     MOVE WE-EVAL-LOC-TYPE    TO RES-LOC-TYPE.
041400     MOVE WE-EVAL-STATUS      TO RES-STATUS.
041500     MOVE WE-EVAL-NUMERO      TO RES-NUMBER.
041600     MOVE WE-EVAL-TEXTO-RESULT TO RES-TEXT.
041700     WRITE RESULT-RECORD.
041800 1600-EXIT.
041900     EXIT.
