000100*-----------------------------------------------------------------
000200* BSEC0VAL  -  LAYOUT DE REGISTRO DE VALORES (VALUE-FILE)
000300* UN REGISTRO POR VALOR CRUDO REPORTADO POR UNA UBICACION EN
000400* UN PERIODO. LA COPY SE USA PARA EL FD DE ENTRADA DE BSEO011
000500* Y PARA LA FILA DE WE-TAB-VALOR EN MEMORIA.
000600*-----------------------------------------------------------------
000700* HISTORIA DE CAMBIOS
000800*-------|----------|-----|------------------------------------
000900* G.00.00|1987-04-14| PAMH | ESTRUCTURA INICIAL - PROY. BSE
001000* G.00.01|1991-06-18| PAMH | VAL-STATUS N/V PARA DATO FALTANTE
001100* G.01.00|1994-05-17| RQF  | AMPLIACION VAL-NUMBER A 4 DECIMALES
001200* G.01.01|1998-08-30| JCV  | REVISION Y2K CAMPO VAL-DATE
001300* G.02.00|2026-03-12| AGL  | RQ-88231 CAMPOS VAL-BOOLEAN/VAL-DATE
001400*-------|----------|-----|------------------------------------
001500*-----------------------------------------------------------------
001600 01  VALUE-RECORD.
001700     02  VAL-DATA-ID                PIC 9(09).
001800     02  VAL-LOCATION-ID            PIC 9(09).
001900     02  VAL-PERIOD-ID              PIC 9(06).
002000     02  VAL-STATUS                 PIC X(01).
002100         88  VAL-ES-VALIDO                VALUE 'V'.
002200         88  VAL-ES-NULO                  VALUE 'N'.
002300     02  VAL-NUMBER                 PIC S9(13)V9(4).
002400     02  VAL-TEXT                   PIC X(100).
002500     02  VAL-BOOLEAN                PIC X(01).
002600         88  VAL-ES-VERDADERO             VALUE 'T'.
002700         88  VAL-ES-FALSO                 VALUE 'F'.
002800     02  VAL-DATE                   PIC 9(08).
002900     02  FILLER                     PIC X(15).
003000* -- DESGLOSE DE VAL-DATE (CCYYMMDD) PARA VALIDACIONES DE --
003100* -- CALENDARIO SIN TENER QUE RECORTAR SUBCADENAS EN CADA --
003200* -- RUTINA QUE NECESITA EL ANIO O EL MES POR SEPARADO. --
003300 01  VAL-FECHA-DESGLOSE REDEFINES VALUE-RECORD.
003400     02  FILLER                     PIC X(143).
003500     02  VALF-ANIO                  PIC 9(04).
003600     02  VALF-MES                   PIC 9(02).
003700     02  VALF-DIA                   PIC 9(02).
003800     02  FILLER                     PIC X(15).
