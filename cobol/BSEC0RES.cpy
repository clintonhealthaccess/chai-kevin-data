000100*-----------------------------------------------------------------
000200* BSEC0RES  -  LAYOUT DE REGISTRO DE RESULTADO (RESULT-FILE)
000300* SALIDA DE LA EVALUACION DE UNA EXPRESION PARA UNA UBICACION,
000400* UN PERIODO Y UN TIPO DE UBICACION. ESCRITO POR BSEO011 A
000500* RAZON DE UN REGISTRO POR UBICACION PROCESADA.
000600*-----------------------------------------------------------------
000700* HISTORIA DE CAMBIOS
000800*-------|----------|-----|------------------------------------
000900* G.00.00|1987-04-14| PAMH | ESTRUCTURA INICIAL - PROY. BSE
001000* G.00.01|1992-05-11| JCV  | AGREGADO RES-LOC-TYPE
001100* G.01.00|1998-09-02| PAMH | REVISION Y2K
001200* G.02.00|2026-03-12| AGL  | RQ-88231 CODIGOS DE ESTADO AMPLIADOS
001300*-------|----------|-----|------------------------------------
001400*-----------------------------------------------------------------
001500 01  RESULT-RECORD.
001600     02  RES-DATA-ID                 PIC 9(09).
001700     02  RES-LOCATION-ID             PIC 9(09).
001800     02  RES-PERIOD-ID               PIC 9(06).
001900     02  RES-LOC-TYPE                PIC X(10).
002000     02  RES-STATUS                  PIC X(20).
002100         88  RES-ES-VALIDO           VALUE 'VALID               '.
002200         88  RES-FALTA-EXPRESION     VALUE 'MISSING_EXPRESSION  '.
002300         88  RES-FALTA-DATO
002400                 VALUE 'MISSING_DATA_ELEMENT'.
002500         88  RES-ES-ERROR            VALUE 'ERROR               '.
002600         88  RES-ES-NULO             VALUES 'MISSING_EXPRESSION  '
002700           'MISSING_DATA_ELEMENT' 'ERROR               '.
002800     02  RES-NUMBER                  PIC S9(13)V9(4).
002900     02  RES-TEXT                    PIC X(100).
003000     02  FILLER                      PIC X(12).
003100* -- DESGLOSE DE RES-PERIOD-ID (AAAAMM) PARA LOS CORTES DE --
003200* -- CONTROL POR ANIO QUE PIDE CONTABILIDAD EN LOS RESUMENES --
003300* -- ANUALES, SIN RECORTAR SUBCADENAS EN CADA PROGRAMA. --
003400 01  RES-PERIODO-DESGLOSE REDEFINES RESULT-RECORD.
003500     02  FILLER                      PIC X(18).
003600     02  RESP-ANIO                   PIC 9(04).
003700     02  RESP-MES                    PIC 9(02).
003800     02  FILLER                      PIC X(159).
