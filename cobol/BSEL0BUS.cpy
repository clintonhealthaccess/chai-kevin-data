000100*-----------------------------------------------------------------
000200* BSEL0BUS  -  FRAGMENTO DE PROCEDURE DIVISION (COPY EN LINEA)
000300* BUSCA EN LA TABLA DE EXPRESIONES EN MEMORIA (CARGADA DE
000400* EXPR-FILE AL INICIO DEL PROCESO) LA FILA QUE CORRESPONDE A UN
000500* DATO Y UN TIPO DE UBICACION, AL ESTILO DE BUSCA-MONEDA.
000600* SOPORTA LA REGLA 3 (RESOLUCION/FILTRO DE CLASE) Y LA REGLA 4
000700* (EXPRESION FALTANTE).
000800* REQUIERE QUE EL PROGRAMA QUE HACE COPY DECLARE EN SU WORKING-
000900* STORAGE (VER BSEC0EXP PARA LOS ANCHOS DE CAMPO):
001000*   01  WE-TAB-EXPR.
001100*       02  WE-FILA-EXPR OCCURS 1 TO 500 TIMES
001200*               DEPENDING ON WE-CANT-EXPR
001300*               INDEXED BY WX-IDX-EXPR.
001400*           03  TB-EXPR-ID          PIC 9(09).
001500*           03  TB-EXPR-LOCTYPE     PIC X(10).
001600*           03  TB-EXPR-TIPO        PIC X(01).
001700*           03  TB-EXPR-TEXTO       PIC X(200).
001800*   WE-CANT-EXPR            PIC S9(04) COMP.
001900*   WE-BUS-CLAVE-ID         PIC 9(09).
002000*   WE-BUS-CLAVE-LOCTYPE    PIC X(10).
002100*   WE-BUS-SW-ENCONTRO      PIC X(01).
002200*       88  WE-BUS-ENCONTRO      VALUE 'S'.
002300*       88  WE-BUS-NO-ENCONTRO   VALUE 'N'.
002400*-----------------------------------------------------------------
002500* HISTORIA DE CAMBIOS
002600*-------|----------|-----|------------------------------------
002700* G.00.00|2026-03-12| AGL  | RQ-88231 ALTA DEL FRAGMENTO
002800*-------|----------|-----|------------------------------------
002900*-----------------------------------------------------------------
003000*-------------------------*
003100 8400-BUSCAR-EXPRESION.
003200*-------------------------*
003300     SET  WX-IDX-EXPR        TO 1.
003400     SEARCH  WE-FILA-EXPR  AT  END
003500             MOVE 'N'          TO  WE-BUS-SW-ENCONTRO
003600     WHEN     TB-EXPR-ID      (WX-IDX-EXPR) = WE-BUS-CLAVE-ID
003700      AND     TB-EXPR-LOCTYPE (WX-IDX-EXPR) = WE-BUS-CLAVE-LOCTYPE
003800             MOVE 'S'          TO  WE-BUS-SW-ENCONTRO.
