000100*-----------------------------------------------------------------
000200* BSEC0EXP  -  LAYOUT DE REGISTRO DE EXPRESIONES (EXPR-FILE)
000300* COPY UTILIZADA POR BSEO011 (CALCULO DE PARCIALES) Y BSEO012
000400* (AUDITORIA DE DEPENDENCIAS CIRCULARES) PARA EL FD DE ENTRADA
000500* Y PARA LA FILA DE LA TABLA EN MEMORIA WE-TAB-EXPR.
000600*-----------------------------------------------------------------
000700* HISTORIA DE CAMBIOS
000800*-------|----------|-----|------------------------------------
000900* G.00.00|1987-04-14| PAMH | ESTRUCTURA INICIAL - PROY. BSE
001000* G.00.01|1991-02-20| JCV  | AGREGADO EXPR-LOC-TYPE (TIPOS UBIC)
001100* G.01.00|1994-11-03| RQF  | CAMBIO DE ANCHO EXPR-TEXT A 200
001200* G.01.01|1998-12-09| PAMH | REVISION Y2K DE CAMPOS DE FECHA
001300* G.02.00|2026-03-12| AGL  | RQ-88231 SOPORTE EXPRESIONES BOOLEAN
001400*-------|----------|-----|------------------------------------
001500*-----------------------------------------------------------------
001600 01  EXPR-RECORD.
001700     02  EXPR-DATA-ID              PIC 9(09).
001800     02  EXPR-TYPE-CODE            PIC X(01).
001900         88  EXPR-TIPO-NUMERO             VALUE 'N'.
002000         88  EXPR-TIPO-CADENA             VALUE 'S'.
002100         88  EXPR-TIPO-LOGICO             VALUE 'B'.
002200         88  EXPR-TIPO-FECHA              VALUE 'D'.
002300     02  EXPR-TEXT                  PIC X(200).
002400     02  EXPR-LOC-TYPE              PIC X(10).
002500     02  FILLER                     PIC X(20).
002600* -- VISTA ALTERNATIVA DE EXPR-TEXT EN DOS MITADES DE 100 --
002700* -- POSICIONES, USADA POR BSEL0EXT PARA ACOTAR EL BARRIDO --
002800* -- CARACTER A CARACTER CUANDO LA MITAD DERECHA VIENE EN --
002900* -- BLANCO (AHORRA VUELTAS DE SCAN EN EXPRESIONES CORTAS). --
003000 01  EXPR-TEXT-PARTIDO REDEFINES EXPR-RECORD.
003100     02  FILLER                     PIC X(10).
003200     02  EXPRP-MITAD-IZQ            PIC X(100).
003300     02  EXPRP-MITAD-DER            PIC X(100).
003400     02  FILLER                     PIC X(30).
