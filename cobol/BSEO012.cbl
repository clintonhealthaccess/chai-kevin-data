000100******************************************************************
000200***  RQ88231 12/03/26 AGL EVALUACION DE EXPRESIONES             *
000300******************************************************************
000400*IDAPL*BSE
000500*OBJET***********************************************************
000600*OBJET* OPERACION AUDITARDEPENDENCIASCIRCULARES          *
000700*OBJET***********************************************************
000800*=======================*
000900 IDENTIFICATION DIVISION.
001000*=======================*
001100 PROGRAM-ID. BSEO012.
001200 AUTHOR. P A MEZA H.
001300 INSTALLATION. BSE - BANCO - AREA INTEGRACION DE SISTEMAS.
001400 DATE-WRITTEN. 1987-04-14.
001500 DATE-COMPILED.
001600 SECURITY. USO INTERNO BSE - PROHIBIDA SU DISTRIBUCION.
001700*-----------------------------------------------------------------
001800* BSEO012  -  PROCESO BATCH DE AUDITORIA DE DEPENDENCIAS
001900* CIRCULARES. LEE EXPR-FILE COMPLETO A MEMORIA Y, PARA CADA
002000* ELEMENTO NORMALIZADO (TODO ID QUE TENGA AL MENOS UNA FORMULA
002100* EN EXPR-FILE), RECORRE SUS PLACEHOLDERS $ID EN BUSCA DE UN
002200* CICLO, USANDO UNA PILA EN MEMORIA (WE-TAB-PILA) EN VEZ DE
002300* LLAMADAS RECURSIVAS, QUE ESTE COMPILADOR NO SOPORTA BIEN EN
002400* PROCESOS BATCH DE ESTE VOLUMEN.
002500*
002600* NOTA DE ALCANCE (RQ-88231): EXPR-FILE NO LLEVA PERIODO (VER
002700* BSEC0EXP) - LA FORMULA DE UN ELEMENTO PARA UN TIPO DE
002800* UBICACION ES LA MISMA EN TODOS LOS PERIODOS EN ESTE PORTE.
002900* POR ESO LA AUDITORIA SE REPITE POR CADA TIPO DE UBICACION
003000* CONOCIDO (EXPR-LOC-TYPE), PERO NO POR PERIODO, YA QUE EL
003100* RESULTADO SERIA IDENTICO EN CADA PERIODO PARA UN MISMO TIPO
003200* DE UBICACION.
003300*-----------------------------------------------------------------
003400* HISTORIA DE CAMBIOS
003500*-------|----------|-----|------------------------------------
003600* G.00.00|1987-04-14| PAMH | ESTRUCTURA INICIAL - PROY. BSE
003700* G.00.01|1989-10-02| JCV  | AGREGADA VALIDACION DE ANIDAMIENTO
003800*        |          |     | MAXIMO DE FORMULAS
003900* G.01.00|1996-07-19| RQF  | TOPES DE TABLAS AMPLIADOS
004000* G.01.01|1998-11-20| PAMH | REVISION Y2K DE PERIODOS AAAAMM
004100* G.02.00|2026-03-12| AGL  | RQ-88231 REESCRITURA COMO AUDITORIA
004200*        |          |     | DE CICLOS $ID CON PILA EN MEMORIA
004300* G.02.01|2026-05-06| AGL  | RQ-88677 TOPES DE TABLAS EN MEMORIA
004400* G.02.02|2026-06-18| AGL  | RQ-88910 4100-EMPUJAR-NODO SE COLGABA
004500*        |          |     | CON FORMULAS CON $ID - LA COPY
004600*        |          |     | BSEL0EXT SE INVOCA AHORA CON
004700*        |          |     | PERFORM THRU EXPLICITO
004800* G.02.03|2026-07-24| AGL  | RQ-89042 LIMPIEZA DE CAMPOS Y
004900*        |          |     | ESPECIALES DE PANTALLA/IMPRESORA
005000*        |          |     | SIN USO EN ESTE PROCESO BATCH
005100* G.02.04|2026-07-24| AGL  | RQ-89042 CONTADORES/INDICES/SWITCHES
005200*        |          |     | DE TRABAJO PASADOS A NIVEL 77
005300*-------|----------|-----|------------------------------------
005400*-----------------------------------------------------------------
005500*====================*
005600 ENVIRONMENT DIVISION.
005700*====================*
005800*=====================*
005900 CONFIGURATION SECTION.
006000*=====================*
006100 SPECIAL-NAMES.
006200     CLASS BSE-CLASE-DIGITO IS '0' THRU '9'
006300     UPSI-0 ON STATUS IS WX-TRAZA-ACTIVA.
006400*===================*
006500 INPUT-OUTPUT SECTION.
006600*===================*
006700 FILE-CONTROL.
006800     SELECT EXPR-FILE       ASSIGN TO EXPRFILE
006900            ORGANIZATION    IS LINE SEQUENTIAL
007000            FILE STATUS     IS WE-FS-EXPR.
007100     SELECT DEPENDENCY-FILE ASSIGN TO DEPENFILE
007200            ORGANIZATION    IS LINE SEQUENTIAL
007300            FILE STATUS     IS WE-FS-DEPEN.
007400*=============*
007500 DATA DIVISION.
007600*=============*
007700 FILE SECTION.
007800 FD  EXPR-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100     COPY BSEC0EXP.
008200 FD  DEPENDENCY-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500     COPY BSEC0DEP.
008600*=======================*
008700 WORKING-STORAGE SECTION.
008800*=======================*
008900 01  WE-ESPECIALES.
009000     02  WE-FS-EXPR              PIC X(02)  VALUE '00'.
009100     02  WE-FS-DEPEN             PIC X(02)  VALUE '00'.
009200     02  FILLER                  PIC X(23)  VALUE SPACES.
009300*-------- TABLA DE MENSAJES DE TRAZA (SOLO DISPLAY) --------*
009400 01  WT01-TABLA-MENSAJES.
009500     02  FILLER  PIC X(58)  VALUE
009600     '001 PROCESO FINALIZADO                            BSEO012 '.
009700     02  FILLER  PIC X(58)  VALUE
009800     '002 ERROR ABRIENDO ARCHIVOS DE ENTRADA            BSEO012 '.
009900     02  FILLER  PIC X(58)  VALUE
010000     '003 ERROR LEYENDO EXPR-FILE                       BSEO012 '.
010100     02  FILLER  PIC X(58)  VALUE
010200     '004 PROFUNDIDAD MAXIMA DE PILA ALCANZADA          BSEO012 '.
010300     02  FILLER  PIC X(58)  VALUE
010400     '005 TOPE DE TABLA EN MEMORIA ALCANZADO            BSEO012 '.
010500 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
010600     02  FILLER  OCCURS   5  TIMES.
010700         04  WT01-COD-MSG        PIC 9(03).
010800         04  FILLER              PIC X(01).
010900         04  WT01-TXT-MSG.
011000             06  WT01-MSG-DSC    PIC X(45).
011100             06  WT01-MSG-PRG    PIC X(09).
011200*------ TABLA DE EXPRESIONES CARGADA DESDE EXPR-FILE -------*
011300 77  WE-CANT-EXPR            PIC S9(04) COMP VALUE ZEROS.
011400 01  WE-TAB-EXPR.
011500     02  WE-FILA-EXPR  OCCURS 1 TO 500 TIMES
011600             DEPENDING ON WE-CANT-EXPR
011700             INDEXED BY WX-IDX-EXPR.
011800         03  TB-EXPR-ID          PIC 9(09).
011900         03  TB-EXPR-LOCTYPE     PIC X(10).
012000         03  TB-EXPR-TIPO        PIC X(01).
012100         03  TB-EXPR-TEXTO       PIC X(200).
012200*-- TABLA DE ELEMENTOS NORMALIZADOS DISTINTOS (SIN REPETIR) -*
012300 77  WE-CANT-NORM            PIC S9(04) COMP VALUE ZEROS.
012400 01  WE-TAB-NORM-AREA.
012500     02  WE-TAB-NORM OCCURS 500 TIMES PIC 9(09).
012600 77  WE-IDX-NORM             PIC S9(04) COMP.
012700 77  WE-IDX-NORM2            PIC S9(04) COMP.
012800 77  WE-SW-YA-EXISTE-NORM    PIC X(01).
012900*---- TABLA DE TIPOS DE UBICACION DISTINTOS (SIN REPETIR) ---*
013000 77  WE-CANT-LOCTIPO         PIC S9(04) COMP VALUE ZEROS.
013100 01  WE-TAB-LOCTIPO-AREA.
013200     02  WE-TAB-LOCTIPO OCCURS 50 TIMES PIC X(10).
013300 77  WE-IDX-LOCTIPO          PIC S9(04) COMP.
013400 77  WE-IDX-LOCTIPO2         PIC S9(04) COMP.
013500 77  WE-SW-YA-EXISTE-LOC     PIC X(01).
013600*---- ELEMENTO Y TIPO DE UBICACION BAJO AUDITORIA ACTUAL ----*
013700 01  WE-AUD-INICIO           PIC 9(09).
013800 77  WE-AUD-LOCTYPE-ACTUAL   PIC X(10).
013900 77  WE-AUD-CICLO            PIC X(01).
014000     88  WE-AUD-HAY-CICLO            VALUE 'Y'.
014100     88  WE-AUD-SIN-CICLO            VALUE 'N'.
014200 77  WE-AUD-CICLO-FINAL      PIC X(01).
014300     88  WE-AUD-FINAL-HAY-CICLO      VALUE 'Y'.
014400     88  WE-AUD-FINAL-SIN-CICLO      VALUE 'N'.
014500 01  WE-AUD-NODO-DESGLOSE REDEFINES WE-AUD-INICIO.
014600     02  WE-AUD-ZONA              PIC 9(03).
014700     02  WE-AUD-SUCURSAL          PIC 9(06).
014800*---- PILA DE RECORRIDO (DFS ITERATIVO SIN RECURSION) -------*
014900 77  WE-CANT-PILA            PIC S9(04) COMP VALUE ZEROS.
015000 01  WE-TAB-PILA.
015100     02  WE-FILA-PILA  OCCURS 50 TIMES INDEXED BY WX-IDX-PILA.
015200         03  WE-PILA-NODO        PIC 9(09).
015300         03  WE-PILA-CANT-PH     PIC S9(04) COMP.
015400         03  WE-PILA-IDX-PH      PIC S9(04) COMP.
015500         03  WE-PILA-PH OCCURS 40 TIMES PIC 9(09).
015600 01  WE-PILA-HIJO            PIC 9(09).
015700 01  WE-PILA-HIJO-DESGLOSE REDEFINES WE-PILA-HIJO.
015800     02  WE-HIJO-ZONA            PIC 9(03).
015900     02  WE-HIJO-SUCURSAL        PIC 9(06).
016000 77  WE-SW-HIJO-EN-PILA      PIC X(01).
016100 77  WE-SW-ES-NORMALIZADO    PIC X(01).
016200*---- AREA DE EXTRACCION DE PLACEHOLDERS ($ID) DE BSEL0EXT --*
016300 01  WE-EXPR-TEXTO           PIC X(200).
016400 01  WE-TAB-PLACEHOLDER-AREA.
016500     02  WE-TAB-PLACEHOLDER OCCURS 40 TIMES PIC 9(09).
016600 77  WE-CANT-PLACEHOLDER     PIC S9(04) COMP.
016700 77  WE-PL-INDICE            PIC S9(04) COMP.
016800 77  WE-PL-INDICE2           PIC S9(04) COMP.
016900 77  WE-PL-ACUM              PIC 9(09).
017000 77  WE-PL-DIGITO            PIC 9(01).
017100 77  WE-SW-YA-EXISTE         PIC X(01).
017200*---- AREA DE BUSQUEDA EXPR-TABLE (ID + LOCTYPE) DE BSEL0BUS *
017300 77  WE-BUS-CLAVE-ID         PIC 9(09).
017400 77  WE-BUS-CLAVE-LOCTYPE    PIC X(10).
017500 77  WE-BUS-SW-ENCONTRO      PIC X(01).
017600     88  WE-BUS-ENCONTRO             VALUE 'S'.
017700     88  WE-BUS-NO-ENCONTRO          VALUE 'N'.
017800*==================*
017900 PROCEDURE DIVISION.
018000*==================*
018100 0000-MAIN.
018200     PERFORM 0100-INICIAR-RUTINA THRU 0100-EXIT.
018300     PERFORM 0200-PROCESAR-RUTINA THRU 0200-EXIT.
018400     PERFORM 0900-TERMINAR-RUTINA THRU 0900-EXIT.
018500     STOP RUN.
018600*-------------------------------------------------------------
018700 0100-INICIAR-RUTINA.
018800     OPEN INPUT  EXPR-FILE.
018900     IF WE-FS-EXPR NOT = '00'
019000         DISPLAY WT01-MSG-DSC (2)
019100         GO TO 0100-EXIT
019200     END-IF.
019300     OPEN OUTPUT DEPENDENCY-FILE.
019400     PERFORM 2000-CARGAR-TABLA-EXPR THRU 2000-EXIT.
019500     PERFORM 2100-ARMAR-TABLAS-DISTINTAS THRU 2100-EXIT.
019600 0100-EXIT.
019700     EXIT.
019800*-------------------------------------------------------------
019900 0200-PROCESAR-RUTINA.
020000     PERFORM 3000-AUDITAR-ELEMENTOS THRU 3000-EXIT.
020100 0200-EXIT.
020200     EXIT.
020300*-------------------------------------------------------------
020400 0900-TERMINAR-RUTINA.
020500     CLOSE EXPR-FILE DEPENDENCY-FILE.
020600     IF WX-TRAZA-ACTIVA
020700         DISPLAY WT01-MSG-DSC (1)
020800     END-IF.
020900 0900-EXIT.
021000     EXIT.
021100*-------------------------------------------------------------
021200 2000-CARGAR-TABLA-EXPR.
021300     READ EXPR-FILE
021400         AT END GO TO 2000-EXIT
021500     END-READ.
021600 2005-CARGAR-UNA-EXPR.
021700     ADD 1 TO WE-CANT-EXPR.
021800     IF WE-CANT-EXPR > 500
021900         DISPLAY WT01-MSG-DSC (5)
022000         GO TO 2000-EXIT
022100     END-IF.
022200     MOVE EXPR-DATA-ID  TO TB-EXPR-ID     (WE-CANT-EXPR).
022300     MOVE EXPR-LOC-TYPE TO TB-EXPR-LOCTYPE(WE-CANT-EXPR).
022400     MOVE EXPR-TYPE-CODE TO TB-EXPR-TIPO  (WE-CANT-EXPR).
022500     MOVE EXPR-TEXT     TO TB-EXPR-TEXTO  (WE-CANT-EXPR).
022600     READ EXPR-FILE
022700         AT END GO TO 2000-EXIT
022800     END-READ.
022900     GO TO 2005-CARGAR-UNA-EXPR.
023000 2000-EXIT.
023100     EXIT.
023200*-------------------------------------------------------------
023300* 2100-ARMAR-TABLAS-DISTINTAS - RECORRE WE-TAB-EXPR UNA SOLA
023400* VEZ Y ARMA, SIN REPETIR, LA LISTA DE ELEMENTOS NORMALIZADOS
023500* (WE-TAB-NORM) Y LA LISTA DE TIPOS DE UBICACION CONOCIDOS
023600* (WE-TAB-LOCTIPO), IGUAL QUE EL ARMADO DE PLACEHOLDERS DE
023700* BSEL0EXT.
023800 2100-ARMAR-TABLAS-DISTINTAS.
023900     SET WX-IDX-EXPR TO 1.
024000 2105-SIGUIENTE-FILA.
024100     IF WX-IDX-EXPR > WE-CANT-EXPR
024200         GO TO 2100-EXIT
024300     END-IF.
024400     SET WE-IDX-NORM TO 1.
024500     MOVE 'N' TO WE-SW-YA-EXISTE-NORM.
024600 2110-BUSCAR-NORM-REPETIDO.
024700     IF WE-IDX-NORM > WE-CANT-NORM
024800         GO TO 2115-AGREGAR-NORM
024900     END-IF.
025000     IF WE-TAB-NORM (WE-IDX-NORM) = TB-EXPR-ID (WX-IDX-EXPR)
025100         MOVE 'S' TO WE-SW-YA-EXISTE-NORM
025200         GO TO 2120-BUSCAR-LOCTIPO
025300     END-IF.
025400     SET WE-IDX-NORM UP BY 1.
025500     GO TO 2110-BUSCAR-NORM-REPETIDO.
025600 2115-AGREGAR-NORM.
025700     ADD 1 TO WE-CANT-NORM.
025800     IF WE-CANT-NORM > 500
025900         DISPLAY WT01-MSG-DSC (5)
026000         GO TO 2100-EXIT
026100     END-IF.
026200     MOVE TB-EXPR-ID (WX-IDX-EXPR) TO WE-TAB-NORM (WE-CANT-NORM).
026300 2120-BUSCAR-LOCTIPO.
026400     SET WE-IDX-LOCTIPO TO 1.
026500     MOVE 'N' TO WE-SW-YA-EXISTE-LOC.
026600 2125-BUSCAR-LOCTIPO-REPETIDO.
026700     IF WE-IDX-LOCTIPO > WE-CANT-LOCTIPO
026800         GO TO 2130-AGREGAR-LOCTIPO
026900     END-IF.
027000     IF WE-TAB-LOCTIPO (WE-IDX-LOCTIPO) =
027100             TB-EXPR-LOCTYPE (WX-IDX-EXPR)
027200         MOVE 'S' TO WE-SW-YA-EXISTE-LOC
027300         GO TO 2135-SIGUIENTE-IDX
027400     END-IF.
027500     SET WE-IDX-LOCTIPO UP BY 1.
027600     GO TO 2125-BUSCAR-LOCTIPO-REPETIDO.
027700 2130-AGREGAR-LOCTIPO.
027800     ADD 1 TO WE-CANT-LOCTIPO.
027900     IF WE-CANT-LOCTIPO > 50
028000         DISPLAY WT01-MSG-DSC (5)
028100         GO TO 2100-EXIT
028200     END-IF.
028300     MOVE TB-EXPR-LOCTYPE (WX-IDX-EXPR)
028400         TO WE-TAB-LOCTIPO (WE-CANT-LOCTIPO).
028500 2135-SIGUIENTE-IDX.
028600     SET WX-IDX-EXPR UP BY 1.
028700     GO TO 2105-SIGUIENTE-FILA.
028800 2100-EXIT.
028900     EXIT.
029000*-------------------------------------------------------------
029100* 3000-AUDITAR-ELEMENTOS - UN 4000-DFS-ITERATIVO POR CADA
029200* (ELEMENTO NORMALIZADO, TIPO DE UBICACION), CON SALIDA
029300* ANTICIPADA APENAS SE ENCUENTRA UN CICLO EN ALGUN TIPO DE
029400* UBICACION (REGLA 5 - BASTA UNA COMBINACION CON CICLO).
029500 3000-AUDITAR-ELEMENTOS.
029600     SET WE-IDX-NORM TO 1.
029700 3005-SIGUIENTE-NORM.
029800     IF WE-IDX-NORM > WE-CANT-NORM
029900         GO TO 3000-EXIT
030000     END-IF.
030100     PERFORM 3100-AUDITAR-UN-ELEMENTO THRU 3100-EXIT.
030200     SET WE-IDX-NORM UP BY 1.
030300     GO TO 3005-SIGUIENTE-NORM.
030400 3000-EXIT.
030500     EXIT.
030600*-------------------------------------------------------------
030700 3100-AUDITAR-UN-ELEMENTO.
030800     MOVE WE-TAB-NORM (WE-IDX-NORM) TO WE-AUD-INICIO.
030900     MOVE 'N' TO WE-AUD-CICLO-FINAL.
031000     SET WE-IDX-LOCTIPO TO 1.
031100 3110-SIGUIENTE-LOCTIPO.
031200     IF WE-IDX-LOCTIPO > WE-CANT-LOCTIPO
031300         GO TO 3190-ESCRIBIR
031400     END-IF.
031500     MOVE WE-TAB-LOCTIPO (WE-IDX-LOCTIPO) TO
031600         WE-AUD-LOCTYPE-ACTUAL.
031700     PERFORM 4000-DFS-ITERATIVO THRU 4000-EXIT.
031800     IF WE-AUD-HAY-CICLO
031900         MOVE 'Y' TO WE-AUD-CICLO-FINAL
032000         GO TO 3190-ESCRIBIR
032100     END-IF.
032200     SET WE-IDX-LOCTIPO UP BY 1.
032300     GO TO 3110-SIGUIENTE-LOCTIPO.
032400 3190-ESCRIBIR.
032500     PERFORM 1700-ESCRIBIR-DEPENDENCIA THRU 1700-EXIT.
032600 3100-EXIT.
032700     EXIT.
032800*-------------------------------------------------------------
032900* 4000-DFS-ITERATIVO - RECORRIDO EN PROFUNDIDAD SIN RECURSION,
033000* USANDO WE-TAB-PILA COMO PILA DE NODOS PENDIENTES. CADA
033100* ELEMENTO DE LA PILA GUARDA SU PROPIA LISTA DE PLACEHOLDERS
033200* Y UN PUNTERO AL SIGUIENTE PLACEHOLDER POR VISITAR, PARA
033300* PODER RETOMAR AL DESAPILAR (BACKTRACK).
033400 4000-DFS-ITERATIVO.
033500     MOVE ZEROS TO WE-CANT-PILA.
033600     MOVE 'N' TO WE-AUD-CICLO.
033700     MOVE WE-AUD-INICIO TO WE-PILA-HIJO.
033800     PERFORM 4100-EMPUJAR-NODO THRU 4100-EXIT.
033900 4010-TOPE-DE-PILA.
034000     IF WE-CANT-PILA = 0
034100         GO TO 4000-EXIT
034200     END-IF.
034300     SET WX-IDX-PILA TO WE-CANT-PILA.
034400     IF WE-PILA-IDX-PH (WX-IDX-PILA) >
034500             WE-PILA-CANT-PH (WX-IDX-PILA)
034600         SUBTRACT 1 FROM WE-CANT-PILA
034700         GO TO 4010-TOPE-DE-PILA
034800     END-IF.
034900     MOVE WE-PILA-PH (WX-IDX-PILA WE-PILA-IDX-PH (WX-IDX-PILA))
035000         TO WE-PILA-HIJO.
035100     ADD 1 TO WE-PILA-IDX-PH (WX-IDX-PILA).
035200     PERFORM 8420-BUSCAR-NODO-EN-PILA THRU 8420-EXIT.
035300     IF WE-SW-HIJO-EN-PILA = 'S'
035400         MOVE 'Y' TO WE-AUD-CICLO
035500         GO TO 4000-EXIT
035600     END-IF.
035700     PERFORM 8430-ES-NORMALIZADO THRU 8430-EXIT.
035800     IF WE-SW-ES-NORMALIZADO = 'N'
035900         GO TO 4010-TOPE-DE-PILA
036000     END-IF.
036100     PERFORM 4100-EMPUJAR-NODO THRU 4100-EXIT.
036200     GO TO 4010-TOPE-DE-PILA.
036300 4000-EXIT.
036400     EXIT.
036500*-------------------------------------------------------------
036600* 4100-EMPUJAR-NODO - APILA WE-PILA-HIJO, BUSCANDOLE SU
036700* FORMULA PARA WE-AUD-LOCTYPE-ACTUAL Y EXTRAYENDO SUS
036800* PLACEHOLDERS $ID (VIA 8100-EXTRAER-PLACEHOLDERS, COPY
036900* BSEL0EXT) COMO HIJOS DE ESTE FRAME.
037000* G.02.02 2026-06-18 AGL RQ-88910 SE LLAMA AL FRAGMENTO CON
037100* PERFORM THRU EXPLICITO - VER NOTA DELANTE DE LA COPY.
037200 4100-EMPUJAR-NODO.
037300     ADD 1 TO WE-CANT-PILA.
037400     IF WE-CANT-PILA > 50
037500         DISPLAY WT01-MSG-DSC (4)
037600         SUBTRACT 1 FROM WE-CANT-PILA
037700         GO TO 4100-EXIT
037800     END-IF.
037900     SET WX-IDX-PILA TO WE-CANT-PILA.
038000     MOVE WE-PILA-HIJO TO WE-PILA-NODO (WX-IDX-PILA).
038100     MOVE 1 TO WE-PILA-IDX-PH (WX-IDX-PILA).
038200     MOVE ZEROS TO WE-PILA-CANT-PH (WX-IDX-PILA).
038300     MOVE WE-PILA-HIJO       TO WE-BUS-CLAVE-ID.
038400     MOVE WE-AUD-LOCTYPE-ACTUAL TO WE-BUS-CLAVE-LOCTYPE.
038500     COPY BSEL0BUS.
038600     IF WE-BUS-NO-ENCONTRO
038700         GO TO 4100-EXIT
038800     END-IF.
038900     MOVE TB-EXPR-TEXTO (WX-IDX-EXPR) TO WE-EXPR-TEXTO.
039000     PERFORM 8100-EXTRAER-PLACEHOLDERS THRU 8100-EXIT.
039100     MOVE WE-CANT-PLACEHOLDER TO WE-PILA-CANT-PH (WX-IDX-PILA).
039200     SET WE-PL-INDICE TO 1.
039300 4110-COPIAR-PLACEHOLDER.
039400     IF WE-PL-INDICE > WE-CANT-PLACEHOLDER
039500         GO TO 4100-EXIT
039600     END-IF.
039700     MOVE WE-TAB-PLACEHOLDER (WE-PL-INDICE)
039800         TO WE-PILA-PH (WX-IDX-PILA WE-PL-INDICE).
039900     SET WE-PL-INDICE UP BY 1.
040000     GO TO 4110-COPIAR-PLACEHOLDER.
040100 4100-EXIT.
040200     EXIT.
040300*-------------------------------------------------------------
040400* LA COPY BSEL0EXT SE UBICA AQUI, FUERA DEL FLUJO DE
040500* 4100-EMPUJAR-NODO, PORQUE TRAE SUS PROPIOS PARRAFOS
040600* (8100/8200/8300). SI EL CODIGO DEL LLAMADOR QUEDARA A
040700* CONTINUACION DE LA COPY, EL COMPILADOR LO ANEXARIA A LA COLA
040800* DE 8300-EXIT Y SE REEJECUTARIA POR CADA $ HALLADO EN EL
040900* BARRIDO INTERNO DEL FRAGMENTO (INCIDENTE RQ-88910). POR ESO
041000* EL PARRAFO 4100 LO INVOCA CON SU PROPIO PERFORM THRU.
041100     COPY BSEL0EXT.
041200*-------------------------------------------------------------
041300* 8420-BUSCAR-NODO-EN-PILA - VERDADERO SI WE-PILA-HIJO YA ESTA
041400* EN ALGUN FRAME DE LA PILA (ES DECIR, EN EL CAMINO ACTUAL).
041500 8420-BUSCAR-NODO-EN-PILA.
041600     MOVE 'N' TO WE-SW-HIJO-EN-PILA.
041700     SET WX-IDX-PILA TO 1.
041800 8425-SIGUIENTE-FRAME.
041900     IF WX-IDX-PILA > WE-CANT-PILA
042000         GO TO 8420-EXIT
042100     END-IF.
042200     IF WE-PILA-NODO (WX-IDX-PILA) = WE-PILA-HIJO
042300         MOVE 'S' TO WE-SW-HIJO-EN-PILA
042400         GO TO 8420-EXIT
042500     END-IF.
042600     SET WX-IDX-PILA UP BY 1.
042700     GO TO 8425-SIGUIENTE-FRAME.
042800 8420-EXIT.
042900     EXIT.
043000*-------------------------------------------------------------
043100* 8430-ES-NORMALIZADO - VERDADERO SI WE-PILA-HIJO TIENE AL
043200* MENOS UNA FORMULA PROPIA EN WE-TAB-EXPR (ES ELEMENTO
043300* NORMALIZADO Y NO UN SIMPLE DATO CRUDO - REGLA 9).
043400 8430-ES-NORMALIZADO.
043500     MOVE 'N' TO WE-SW-ES-NORMALIZADO.
043600     SET WX-IDX-EXPR TO 1.
043700 8435-SIGUIENTE-FILA-EXPR.
043800     IF WX-IDX-EXPR > WE-CANT-EXPR
043900         GO TO 8430-EXIT
044000     END-IF.
044100     IF TB-EXPR-ID (WX-IDX-EXPR) = WE-PILA-HIJO
044200         MOVE 'S' TO WE-SW-ES-NORMALIZADO
044300         GO TO 8430-EXIT
044400     END-IF.
044500     SET WX-IDX-EXPR UP BY 1.
044600     GO TO 8435-SIGUIENTE-FILA-EXPR.
044700 8430-EXIT.
044800     EXIT.
044900*-------------------------------------------------------------
045000 1700-ESCRIBIR-DEPENDENCIA.
045100     MOVE WE-AUD-INICIO      TO DEP-DATA-ID.
045200     MOVE WE-AUD-CICLO-FINAL TO DEP-HAS-CYCLE.
045300     WRITE DEPENDENCY-CHECK-RECORD.
045400 1700-EXIT.
045500     EXIT.
