000100*-----------------------------------------------------------------
000200* BSEC0DEP  -  LAYOUT DE REGISTRO DE AUDITORIA DE DEPENDENCIAS
000300* (DEPENDENCY-FILE). UN REGISTRO POR ELEMENTO DE DATO NORMALIZADO
000400* AUDITADO, INDICANDO SI SE ENCONTRO UN CICLO EN SU ARBOL DE
000500* REFERENCIAS $ID. ESCRITO POR BSEO012.
000600*-----------------------------------------------------------------
000700* HISTORIA DE CAMBIOS
000800*-------|----------|-----|------------------------------------
000900* G.00.00|1987-04-14| PAMH | ESTRUCTURA INICIAL - PROY. BSE
001000* G.01.00|1998-09-02| PAMH | REVISION Y2K
001100* G.02.00|2026-03-12| AGL  | RQ-88231 AUDITORIA DE CICLOS $ID
001200*-------|----------|-----|------------------------------------
001300*-----------------------------------------------------------------
001400 01  DEPENDENCY-CHECK-RECORD.
001500     02  DEP-DATA-ID                 PIC 9(09).
001600     02  DEP-HAS-CYCLE               PIC X(01).
001700         88  DEP-TIENE-CICLO         VALUE 'Y'.
001800         88  DEP-SIN-CICLO           VALUE 'N'.
001900     02  FILLER                      PIC X(20).
002000* -- VISTA ALTERNATIVA PARA LOS LISTADOS DE AUDITORIA QUE --
002100* -- SOLO REQUIEREN EL INDICADOR EN FORMA DE PALABRA. --
002200 01  DEP-INDICADOR-DESGLOSE REDEFINES DEPENDENCY-CHECK-RECORD.
002300     02  FILLER                      PIC X(09).
002400     02  DEPI-BANDERA                PIC X(01).
002500     02  FILLER                      PIC X(20).
